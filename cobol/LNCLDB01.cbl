000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. LNCLDB01.
000120 AUTHOR. R A HUTCHENS.
000130 INSTALLATION. LOANSTER FINANCIAL SYSTEMS DIVISION.
000140 DATE-WRITTEN. 11/04/88.
000150 DATE-COMPILED.
000160 SECURITY. LOANSTER - PROPRIETARY - AUTHORIZED USE ONLY.
000170*****************************************************************
000180*                                                               *
000190*    LNCLDB01  --  LOAN PAYMENT CALCULATOR                      *
000200*                                                               *
000210*    READS LOANAPPF, COMPUTES THE AMORTIZED MONTHLY AND TOTAL    *
000220*    PAYMENT FOR EACH APPLICATION ON THE FILE, AND REWRITES THE  *
000230*    RECORD WITH THE COMPUTED AMOUNTS AND STATUS SET TO PENDING. *
000240*    THIS RUN IS INVOKED AT THE MOMENT A LOAN APPLICATION IS     *
000250*    FILED - NO CONTROL TOTALS ARE CARRIED ACROSS THE RUN.       *
000260*                                                                *
000270*    ORIGINALLY WRITTEN AS TWO PROGRAMS - AN ON-LINE VALIDATION  *
000280*    FRONT END AND A SEPARATE DATA BASE UPDATE - BUT COLLAPSED   *
000290*    TO ONE BATCH PROGRAM IN THE 05/92 REWRITE SINCE THERE IS NO *
000300*    TERMINAL TO RETURN CONTROL TO BETWEEN THE TWO STEPS.        *
000310*                                                                *
000320*-----------------------------------------------------------------
000330*    CHANGE LOG                                                  *
000340*-----------------------------------------------------------------
000350*    DATE      INIT  TICKET     DESCRIPTION                       *
000360*    --------  ----  ---------  ------------------------------   *
000370*    11/04/88  RAH   LN-0007    ORIGINAL VALIDATION FRONT END      *
000380*                               AND DATA BASE UPDATE PROGRAMS.     *
000390*    06/19/89  RAH   LN-0013    CORRECTED ROUNDING ON TOTAL        *
000400*                               PAYMENT - WAS TRUNCATING.          *
000410*    02/19/91  DWK   LN-0041    WIDENED LOAN-AMOUNT TO 9 INTEGER   *
000420*                               DIGITS PER UNDERWRITING REQUEST.   *
000430*    05/14/92  DWK   LN-0062    COLLAPSED FRONT END AND DATA BASE  *
000440*                               UPDATE INTO ONE BATCH PROGRAM.     *
000450*                               RETIRED LNCLOL01 - SEE LN-0062.    *
000460*    03/02/95  PJT   LN-0079    ADDED ZERO-RATE SPECIAL CASE PER   *
000470*                               PROMOTIONAL LOAN PRODUCT.          *
000480*    09/13/98  MLP   LN-Y2K-03  Y2K REVIEW - NO DATE ARITHMETIC    *
000490*                               IN THIS PROGRAM.  NO CHANGE.       *
000500*    01/22/99  MLP   LN-Y2K-11  Y2K FOLLOW-UP - CONFIRMED NO       *
000510*                               WINDOWING LOGIC REQUIRED.          *
000520*    07/08/03  KTS   LN-0104    INCREASED MONTHLY RATE PRECISION   *
000530*                               TO 10 DECIMALS PER AUDIT FINDING.  *
000540*    11/30/07  KTS   LN-0118    ADDED RUN-LEVEL RECORD COUNTS TO   *
000550*                               THE END-OF-JOB MESSAGE.            *
000560*****************************************************************
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER. IBM-370.
000600 OBJECT-COMPUTER. IBM-370.
000610 SPECIAL-NAMES.
000620     UPSI-0 IS WS-TRACE-SWITCH ON STATUS IS WS-TRACE-ON
000630                               OFF STATUS IS WS-TRACE-OFF
000640     CLASS LN-NUMERIC-CLASS IS '0' THRU '9'.
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT LN-LOANAPP-FILE ASSIGN TO LOANAPPF
000680         ORGANIZATION IS LINE SEQUENTIAL
000690         FILE STATUS IS WS-LOANAPP-STATUS.
000700 DATA DIVISION.
000710 FILE SECTION.
000720 FD  LN-LOANAPP-FILE
000730     LABEL RECORDS ARE STANDARD.
000740     COPY LNAPPREC.
000750 WORKING-STORAGE SECTION.
000760 01  WS-HEADER-AREA.
000770     03  WS-EYECATCHER           PIC X(16)
000780                                  VALUE 'LNCLDB01------WS'.
000790     03  WS-RUN-DATE             PIC 9(08)  VALUE ZEROS.
000800     03  WS-RUN-TIME             PIC 9(08)  VALUE ZEROS.
000810     03  FILLER                  PIC X(20)  VALUE SPACES.
000820 01  WS-RUN-DATE-ALT-VIEW REDEFINES WS-HEADER-AREA.
000830     03  FILLER                  PIC X(16).
000840     03  WS-RUN-DATE-YYYY        PIC 9(04).
000850     03  WS-RUN-DATE-MM          PIC 9(02).
000860     03  WS-RUN-DATE-DD          PIC 9(02).
000870     03  FILLER                  PIC X(28).
000880 01  WS-FILE-STATUS-AREA.
000890     03  WS-LOANAPP-STATUS       PIC X(02)  VALUE '00'.
000900         88  WS-LOANAPP-OK            VALUE '00'.
000910         88  WS-LOANAPP-EOF           VALUE '10'.
000920     03  FILLER                  PIC X(10)  VALUE SPACES.
000930 01  WS-SWITCHES.
000940     03  WS-EOF-SWITCH           PIC X(01)  VALUE 'N'.
000950         88  WS-EOF-REACHED           VALUE 'Y'.
000960     03  WS-TRACE-ON             PIC X(01)  VALUE 'N'.
000970     03  WS-TRACE-OFF            PIC X(01)  VALUE 'Y'.
000980     03  FILLER                  PIC X(10)  VALUE SPACES.
000990 01  WS-COUNTERS.
001000     03  WS-RECORDS-READ         PIC S9(09) COMP VALUE ZERO.
001010     03  WS-RECORDS-REWRITTEN    PIC S9(09) COMP VALUE ZERO.
001020     03  WS-ZERO-RATE-COUNT      PIC S9(09) COMP VALUE ZERO.
001030     03  FILLER                  PIC X(10)  VALUE SPACES.
001040 01  WS-AMORT-WORK-AREA.
001050     03  WS-MONTHLY-RATE         PIC S9V9(10)       VALUE ZERO.
001060     03  WS-RATE-PLUS-ONE        PIC S9V9(10)       VALUE ZERO.
001070     03  WS-RATE-POWER-N         PIC S9(05)V9(10)   VALUE ZERO.
001080     03  WS-AMORT-NUMERATOR      PIC S9(15)V9(10)   VALUE ZERO.
001090     03  WS-AMORT-DENOMINATOR    PIC S9(15)V9(10)   VALUE ZERO.
001100     03  WS-COMPUTED-PAYMENT     PIC S9(09)V99      VALUE ZERO.
001110     03  FILLER                  PIC X(08)  VALUE SPACES.
001120 01  WS-AMORT-EDITED-VIEW REDEFINES WS-AMORT-WORK-AREA.
001130     03  FILLER                  PIC X(30).
001140     03  WS-COMPUTED-PAYMENT-ED  PIC Z,ZZZ,ZZ9.99.
001150     03  FILLER                  PIC X(08).
001160 01  WS-ERROR-MSG.
001170     03  EM-DATE                 PIC X(08)  VALUE SPACES.
001180     03  FILLER                  PIC X(01)  VALUE SPACES.
001190     03  EM-TIME                 PIC X(06)  VALUE SPACES.
001200     03  FILLER                  PIC X(09)  VALUE ' LNCLDB01'.
001210     03  EM-VARIABLE.
001220         05  FILLER              PIC X(06)  VALUE ' APPL='.
001230         05  EM-APPLICATION-NUM  PIC 9(09)  VALUE ZERO.
001240         05  FILLER              PIC X(10)  VALUE ' REASON  ='.
001250         05  EM-REASON           PIC X(30)  VALUE SPACES.
001260     03  FILLER                  PIC X(09)  VALUE SPACES.
001270 01  WS-END-OF-JOB-MSG.
001280     03  FILLER                  PIC X(20)
001290         VALUE 'LNCLDB01 RECORDS IN='.
001300     03  EJ-RECORDS-READ         PIC ZZZ,ZZZ,ZZ9.
001310     03  FILLER                  PIC X(12)  VALUE ' REWRITTEN='.
001320     03  EJ-RECORDS-REWRITTEN    PIC ZZZ,ZZZ,ZZ9.
001330     03  FILLER                  PIC X(08)  VALUE SPACES.
001340 01  WS-END-OF-JOB-COMP-VIEW REDEFINES WS-END-OF-JOB-MSG.
001350     03  FILLER                  PIC X(20).
001360     03  EJ-RECORDS-READ-COMP    PIC S9(09) COMP.
001370     03  FILLER                  PIC X(12).
001380     03  EJ-RECORDS-REWRITTEN-COMP PIC S9(09) COMP.
001390     03  FILLER                  PIC X(08).
001400 PROCEDURE DIVISION.
001410 000-MAINLINE SECTION.
001420 000-MAIN-CONTROL.
001430     PERFORM 000-INITIALIZE THRU 000-INITIALIZE-EXIT.
001440     PERFORM 100-PROCESS-APPLICATION THRU 100-PROCESS-APPLICATION-EXIT
001450         UNTIL WS-EOF-REACHED.
001460     PERFORM 900-TERMINATE THRU 900-TERMINATE-EXIT.
001470     STOP RUN.
001480 000-MAIN-CONTROL-EXIT.
001490     EXIT.
001500 000-INITIALIZE.
001510     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
001520     OPEN I-O LN-LOANAPP-FILE.
001530     IF NOT WS-LOANAPP-OK
001540         MOVE ' OPEN FAILED ON LOANAPPF  ' TO EM-REASON
001550         PERFORM 999-WRITE-ERROR-MESSAGE THRU 999-WRITE-ERROR-MESSAGE-EXIT
001560         GO TO 000-INITIALIZE-ABEND
001570     END-IF.
001580     PERFORM 100-READ-LOANAPP THRU 100-READ-LOANAPP-EXIT.
001590     GO TO 000-INITIALIZE-EXIT.
001600 000-INITIALIZE-ABEND.
001610     MOVE 'Y' TO WS-EOF-SWITCH.
001620     CLOSE LN-LOANAPP-FILE.
001630     STOP RUN.
001640 000-INITIALIZE-EXIT.
001650     EXIT.
001660 100-PROCESS-APPLICATION.
001670     IF WS-TRACE-ON
001680         DISPLAY 'LNCLDB01 TRACE - APPLICATION ' LA-APPLICATION-NUM
001690     END-IF.
001700     IF LA-LOAN-TERM-MONTHS IS NOT CLASS LN-NUMERIC-CLASS
001710         MOVE ' LOAN TERM NOT NUMERIC    ' TO EM-REASON
001720         PERFORM 999-WRITE-ERROR-MESSAGE THRU 999-WRITE-ERROR-MESSAGE-EXIT
001730         GO TO 100-PROCESS-APPLICATION-EXIT
001740     END-IF.
001750     IF LA-INTEREST-RATE = ZERO
001760         PERFORM 200-CALCULATE-PAYMENT THRU 200-CALCULATE-PAYMENT-EXIT
001770         ADD 1 TO WS-ZERO-RATE-COUNT
001780     ELSE
001790         PERFORM 210-COMPUTE-AMORT-RATE THRU 210-COMPUTE-AMORT-RATE-EXIT
001800         PERFORM 220-COMPUTE-AMORT-PAYMENT
001805             THRU 220-COMPUTE-AMORT-PAYMENT-EXIT
001810     END-IF.
001820     PERFORM 230-POST-APPLICATION THRU 230-POST-APPLICATION-EXIT.
001830     PERFORM 100-READ-LOANAPP THRU 100-READ-LOANAPP-EXIT.
001840 100-PROCESS-APPLICATION-EXIT.
001850     EXIT.
001860 100-READ-LOANAPP.
001870     READ LN-LOANAPP-FILE
001880         AT END
001890             MOVE 'Y' TO WS-EOF-SWITCH
001900             GO TO 100-READ-LOANAPP-EXIT
001910     END-READ.
001920     IF NOT WS-LOANAPP-OK
001930         MOVE ' READ FAILED ON LOANAPPF  ' TO EM-REASON
001940         PERFORM 999-WRITE-ERROR-MESSAGE THRU 999-WRITE-ERROR-MESSAGE-EXIT
001950         MOVE 'Y' TO WS-EOF-SWITCH
001960         GO TO 100-READ-LOANAPP-EXIT
001970     END-IF.
001980     ADD 1 TO WS-RECORDS-READ.
001990 100-READ-LOANAPP-EXIT.
002000     EXIT.
002010*-----------------------------------------------------------------
002020*    ZERO-RATE SPECIAL CASE - PJT 03/02/95, TICKET LN-0079.
002030*-----------------------------------------------------------------
002040 200-CALCULATE-PAYMENT.
002050     COMPUTE LA-MONTHLY-PAYMENT ROUNDED =
002060         LA-LOAN-AMOUNT / LA-LOAN-TERM-MONTHS.
002070 200-CALCULATE-PAYMENT-EXIT.
002080     EXIT.
002090*-----------------------------------------------------------------
002100*    AMORTIZED MONTHLY RATE - KTS 07/08/03, TICKET LN-0104,        *
002110*    RAISED TO 10 DECIMAL PLACES OF INTERMEDIATE PRECISION         *
002120*    BEFORE FINAL ROUNDING OF THE PAYMENT ITSELF.                  *
002130*-----------------------------------------------------------------
002140 210-COMPUTE-AMORT-RATE.
002150     COMPUTE WS-MONTHLY-RATE ROUNDED =
002160         LA-INTEREST-RATE / 1200.
002170     COMPUTE WS-RATE-PLUS-ONE = 1 + WS-MONTHLY-RATE.
002180 210-COMPUTE-AMORT-RATE-EXIT.
002190     EXIT.
002200 220-COMPUTE-AMORT-PAYMENT.
002210     COMPUTE WS-RATE-POWER-N =
002220         WS-RATE-PLUS-ONE ** LA-LOAN-TERM-MONTHS.
002230     COMPUTE WS-AMORT-NUMERATOR =
002240         LA-LOAN-AMOUNT * WS-MONTHLY-RATE * WS-RATE-POWER-N.
002250     COMPUTE WS-AMORT-DENOMINATOR =
002260         WS-RATE-POWER-N - 1.
002270     IF WS-AMORT-DENOMINATOR = ZERO
002280         MOVE ' ZERO AMORT DENOMINATOR   ' TO EM-REASON
002290         PERFORM 999-WRITE-ERROR-MESSAGE THRU 999-WRITE-ERROR-MESSAGE-EXIT
002300         MOVE LA-LOAN-AMOUNT TO LA-MONTHLY-PAYMENT
002310         GO TO 220-COMPUTE-AMORT-PAYMENT-EXIT
002320     END-IF.
002330     COMPUTE WS-COMPUTED-PAYMENT ROUNDED =
002340         WS-AMORT-NUMERATOR / WS-AMORT-DENOMINATOR.
002350     MOVE WS-COMPUTED-PAYMENT TO LA-MONTHLY-PAYMENT.
002360 220-COMPUTE-AMORT-PAYMENT-EXIT.
002370     EXIT.
002380 230-POST-APPLICATION.
002390     COMPUTE LA-TOTAL-PAYMENT ROUNDED =
002400         LA-MONTHLY-PAYMENT * LA-LOAN-TERM-MONTHS.
002410     SET LA-STAT-PENDING TO TRUE.
002420     REWRITE LN-LOAN-APPLICATION-RECORD.
002430     IF NOT WS-LOANAPP-OK
002440         MOVE LA-APPLICATION-NUM TO EM-APPLICATION-NUM
002450         MOVE ' REWRITE FAILED LOANAPPF  ' TO EM-REASON
002460         PERFORM 999-WRITE-ERROR-MESSAGE THRU 999-WRITE-ERROR-MESSAGE-EXIT
002470     ELSE
002480         ADD 1 TO WS-RECORDS-REWRITTEN
002490     END-IF.
002500 230-POST-APPLICATION-EXIT.
002510     EXIT.
002520 900-TERMINATE.
002530     MOVE WS-RECORDS-READ TO EJ-RECORDS-READ.
002540     MOVE WS-RECORDS-REWRITTEN TO EJ-RECORDS-REWRITTEN.
002550     DISPLAY WS-END-OF-JOB-MSG.
002560     CLOSE LN-LOANAPP-FILE.
002570 900-TERMINATE-EXIT.
002580     EXIT.
002590 999-WRITE-ERROR-MESSAGE.
002600     ACCEPT WS-RUN-TIME FROM TIME.
002610     MOVE WS-RUN-DATE TO EM-DATE.
002620     MOVE WS-RUN-TIME TO EM-TIME.
002630     DISPLAY WS-ERROR-MSG.
002640 999-WRITE-ERROR-MESSAGE-EXIT.
002650     EXIT.
