000100*****************************************************************
000200*                                                               *
000300*    LNSTSREC  --  LOAN SCORE STATISTICS REPORT RECORD          *
000400*                                                               *
000500*    ONE RECORD IS WRITTEN TO LSTATSF PER RUN OF THE            *
000600*    STATISTICS REPORT PROGRAM (LNSCRP01) - THE RUN-LEVEL       *
000700*    TOTALS BEHIND THE PRINTED LOAN SCORE STATISTICS REPORT.    *
001100*                                                               *
001200*    88-DATE   88-INIT  TICKET     DESCRIPTION                  *
001300*    --------  -------  ---------  -----------------------------*
001400*    04/02/90  RAH      LN-0019    ORIGINAL LAYOUT - COUNT,      *
001500*                                  AVERAGE, HIGH, LOW ONLY.      *
001600*    02/19/91  DWK      LN-0041    ADDED GRADE AND RISK          *
001700*                                  DISTRIBUTION COUNTERS.        *
001800*    09/13/98  MLP      LN-Y2K-03  Y2K REVIEW - NO DATE FIELDS   *
001900*                                  ON THIS RECORD.  NO CHANGE.   *
002000*                                                               *
002100*****************************************************************
002200 01  LN-LOAN-SCORE-STATS-RECORD.
002300     03  ST-TOTAL-SCORES         PIC 9(09).
002400     03  ST-AVERAGE-SCORE        PIC S9(06)V99.
002500     03  ST-HIGHEST-SCORE        PIC S9(06).
002600     03  ST-LOWEST-SCORE         PIC S9(06).
002700     03  ST-EXCELLENT-COUNT      PIC 9(09).
002800     03  ST-GOOD-COUNT           PIC 9(09).
002900     03  ST-FAIR-COUNT           PIC 9(09).
003000     03  ST-POOR-COUNT           PIC 9(09).
003100     03  ST-LOW-RISK-COUNT       PIC 9(09).
003200     03  ST-MEDIUM-RISK-COUNT    PIC 9(09).
003300     03  ST-HIGH-RISK-COUNT      PIC 9(09).
003400     03  FILLER                  PIC X(20).
