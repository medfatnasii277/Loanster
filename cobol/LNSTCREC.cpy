000100*****************************************************************
000200*                                                               *
000300*    LNSTCREC  --  STATUS-CHANGE AUDIT RECORD LAYOUT            *
000400*                                                               *
000500*    WRITTEN ONE-PER-TRANSACTION BY THE STATUS LIFECYCLE RUN    *
001000*    (LNSTDB01) ONTO STCHGF.  CARRIES THE BORROWER-NUM FORWARD   *
001100*    FROM THE MASTER RECORD SO DOWNSTREAM AUDIT/REPORTING DOES   *
001200*    NOT HAVE TO REREAD LOANAPPF.                                *
001300*                                                               *
001400*    88-DATE   88-INIT  TICKET     DESCRIPTION                  *
001500*    --------  -------  ---------  -----------------------------*
001600*    12/01/88  RAH      LN-0008    ORIGINAL AUDIT RECORD LAYOUT. *
001700*    09/13/98  MLP      LN-Y2K-04  Y2K REVIEW - SC-UPDATED-AT    *
001800*                                  IS STORED AS TEXT, 4-DIGIT    *
001900*                                  YEAR.  NO CHANGE REQUIRED.     *
002000*                                                               *
002100*****************************************************************
002200 01  LN-STATUS-CHANGE-RECORD.
002300     03  SC-APPLICATION-NUM      PIC 9(09).
002400     03  SC-BORROWER-NUM         PIC 9(09).
002500     03  SC-OLD-STATUS           PIC X(20).
002600     03  SC-NEW-STATUS           PIC X(20).
002700     03  SC-UPDATED-BY           PIC X(50).
002800     03  SC-UPDATED-AT           PIC X(26).
002900     03  SC-REJECTION-REASON     PIC X(200).
003000     03  FILLER                  PIC X(10).
