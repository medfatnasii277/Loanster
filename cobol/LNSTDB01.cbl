000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. LNSTDB01.
000120 AUTHOR. R A HUTCHENS.
000130 INSTALLATION. LOANSTER FINANCIAL SYSTEMS DIVISION.
000140 DATE-WRITTEN. 12/01/88.
000150 DATE-COMPILED.
000160 SECURITY. LOANSTER - PROPRIETARY - AUTHORIZED USE ONLY.
000170*****************************************************************
000180*                                                               *
000190*    LNSTDB01  --  LOAN APPLICATION STATUS LIFECYCLE            *
000200*                                                               *
000210*    LOADS LOANAPPF INTO A WORKING-STORAGE TABLE, DEFAULTING    *
000220*    STATUS TO PENDING AND GENERATING AN APPLICATION-NUMBER     *
000230*    FOR ANY APPLICATION THAT DOES NOT ALREADY CARRY ONE, THEN  *
000240*    APPLIES EVERY TRANSACTION ON STUPDF AGAINST THE TABLE,     *
000250*    OVERWRITING STATUS AND WRITING ONE AUDIT RECORD PER        *
000260*    TRANSACTION TO STCHGF.  THE TABLE IS REWRITTEN BACK OUT TO *
000270*    LOANAPPF AT END OF RUN SO THE MASTER PICKS UP BOTH THE     *
000280*    CREATION DEFAULTS AND THE TRANSACTION-DRIVEN CHANGES.      *
000290*                                                                *
000300*    ORIGINALLY WRITTEN AS A ROUTER/DATA BASE ON-LINE PAIR, LIKE *
000310*    THE REST OF THE LOAN SERVICING SUITE, BUT COLLAPSED TO ONE  *
000320*    BATCH PROGRAM IN THE 05/92 REWRITE - THERE IS NO TERMINAL   *
000330*    TO HOLD A CONVERSATION WITH IN THIS RUN.                    *
000340*                                                                *
000350*-----------------------------------------------------------------
000360*    CHANGE LOG                                                  *
000370*-----------------------------------------------------------------
000380*    DATE      INIT  TICKET     DESCRIPTION                       *
000390*    --------  ----  ---------  ------------------------------   *
000400*    12/01/88  RAH   LN-0008    ORIGINAL CUSTOMER/TRANSACTION      *
000410*                               ON-LINE PAIR.                     *
000420*    02/19/91  DWK   LN-0035    WIDENED APPLICATION-NUMBER FIELD   *
000430*                               PER UNDERWRITING REQUEST.          *
000440*    05/14/92  DWK   LN-0057    COLLAPSED ON-LINE PAIR INTO ONE    *
000450*                               BATCH PROGRAM.  RETIRED LNSTOL01.  *
000460*    08/03/94  PJT   LN-0081    REJECTION-REASON NOW CARRIED ONLY  *
000470*                               WHEN NEW-STATUS IS REJECTED.       *
000480*    09/13/98  MLP   LN-Y2K-04  Y2K REVIEW - UPDATED-AT BUILT      *
000490*                               FROM A 4-DIGIT YEAR.  NO CHANGE.   *
000500*    01/22/99  MLP   LN-Y2K-12  Y2K FOLLOW-UP - CONFIRMED NO       *
000510*                               WINDOWING LOGIC REQUIRED.          *
000520*    11/30/07  KTS   LN-0121    ADDED RUN-LEVEL TRANSACTION AND    *
000530*                               NOT-FOUND COUNTS TO END-OF-JOB.    *
000540*****************************************************************
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER. IBM-370.
000580 OBJECT-COMPUTER. IBM-370.
000590 SPECIAL-NAMES.
000600     UPSI-0 IS WS-TRACE-SWITCH ON STATUS IS WS-TRACE-ON
000610                               OFF STATUS IS WS-TRACE-OFF
000620     CLASS LN-NUMERIC-CLASS IS '0' THRU '9'.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT LN-LOANAPP-FILE ASSIGN TO LOANAPPF
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS WS-LOANAPP-STATUS.
000680     SELECT LN-STATUS-UPDATE-FILE ASSIGN TO STUPDF
000690         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS WS-STUPD-STATUS.
000710     SELECT LN-STATUS-CHANGE-FILE ASSIGN TO STCHGF
000720         ORGANIZATION IS LINE SEQUENTIAL
000730         FILE STATUS IS WS-STCHG-STATUS.
000740 DATA DIVISION.
000750 FILE SECTION.
000760 FD  LN-LOANAPP-FILE
000770     LABEL RECORDS ARE STANDARD.
000780     COPY LNAPPREC.
000790 FD  LN-STATUS-UPDATE-FILE
000800     LABEL RECORDS ARE STANDARD.
000810     COPY LNSTUREC.
000820 FD  LN-STATUS-CHANGE-FILE
000830     LABEL RECORDS ARE STANDARD.
000840     COPY LNSTCREC.
000850 WORKING-STORAGE SECTION.
000860 01  WS-HEADER-AREA.
000870     03  WS-EYECATCHER           PIC X(16)
000880                                  VALUE 'LNSTDB01------WS'.
000890     03  WS-RUN-DATE             PIC 9(08)  VALUE ZEROS.
000900     03  WS-RUN-TIME             PIC 9(08)  VALUE ZEROS.
000910     03  FILLER                  PIC X(20)  VALUE SPACES.
000920 01  WS-RUN-DATE-ALT-VIEW REDEFINES WS-HEADER-AREA.
000930     03  FILLER                  PIC X(16).
000940     03  WS-RUN-DATE-YYYY        PIC 9(04).
000950     03  WS-RUN-DATE-MM          PIC 9(02).
000960     03  WS-RUN-DATE-DD          PIC 9(02).
000970     03  FILLER                  PIC X(28).
000980 01  WS-RUN-TIME-ALT-VIEW REDEFINES WS-HEADER-AREA.
000990     03  FILLER                  PIC X(24).
001000     03  WS-RUN-TIME-HH          PIC 9(02).
001010     03  WS-RUN-TIME-MM          PIC 9(02).
001020     03  WS-RUN-TIME-SS          PIC 9(02).
001030     03  WS-RUN-TIME-HS          PIC 9(02).
001040     03  FILLER                  PIC X(20).
001050 01  WS-FILE-STATUS-AREA.
001060     03  WS-LOANAPP-STATUS       PIC X(02)  VALUE '00'.
001070         88  WS-LOANAPP-OK            VALUE '00'.
001080         88  WS-LOANAPP-EOF           VALUE '10'.
001090     03  WS-STUPD-STATUS         PIC X(02)  VALUE '00'.
001100         88  WS-STUPD-OK              VALUE '00'.
001110         88  WS-STUPD-EOF             VALUE '10'.
001120     03  WS-STCHG-STATUS         PIC X(02)  VALUE '00'.
001130         88  WS-STCHG-OK              VALUE '00'.
001140     03  FILLER                  PIC X(06)  VALUE SPACES.
001150 01  WS-SWITCHES.
001160     03  WS-EOF-SWITCH           PIC X(01)  VALUE 'N'.
001170         88  WS-EOF-REACHED           VALUE 'Y'.
001180     03  WS-FOUND-SWITCH         PIC X(01)  VALUE 'N'.
001190         88  WS-APPLICATION-FOUND     VALUE 'Y'.
001200     03  WS-TRACE-ON             PIC X(01)  VALUE 'N'.
001210     03  WS-TRACE-OFF            PIC X(01)  VALUE 'Y'.
001220     03  FILLER                  PIC X(08)  VALUE SPACES.
001230 01  WS-COUNTERS.
001240     03  WS-APPLICATIONS-LOADED  PIC S9(09) COMP VALUE ZERO.
001250     03  WS-TRANSACTIONS-READ    PIC S9(09) COMP VALUE ZERO.
001260     03  WS-TRANSACTIONS-APPLIED PIC S9(09) COMP VALUE ZERO.
001270     03  WS-TRANSACTIONS-NOTFND  PIC S9(09) COMP VALUE ZERO.
001280     03  WS-NEXT-APP-NUM-SUFFIX  PIC S9(09) COMP VALUE ZERO.
001290     03  FILLER                  PIC X(10)  VALUE SPACES.
001300 01  WS-APPLICATIONS-TABLE.
001310     03  WS-APPLICATIONS-MAX     PIC S9(04) COMP VALUE +4000.
001320     03  WS-APPLICATIONS-COUNT   PIC S9(04) COMP VALUE ZERO.
001330     03  WS-APPLICATION-ENTRY OCCURS 4000 TIMES INDEXED BY WS-APP-IX.
001340         05  WS-APP-APPLICATION-NUM   PIC 9(09).
001350         05  WS-APP-BORROWER-NUM      PIC 9(09).
001360         05  WS-APP-LOAN-AMOUNT       PIC S9(09)V99.
001370         05  WS-APP-LOAN-TERM-MONTHS  PIC 9(03).
001380         05  WS-APP-INTEREST-RATE     PIC S9(03)V99.
001390         05  WS-APP-MONTHLY-PAYMENT   PIC S9(09)V99.
001400         05  WS-APP-TOTAL-PAYMENT     PIC S9(11)V99.
001410         05  WS-APP-STATUS            PIC X(20).
001420         05  WS-APP-APPLICATION-NUMBER PIC X(30).
001425         05  FILLER                   PIC X(05).
001430 01  WS-GENERATED-NUMBER-AREA.
001440     03  WS-APP-NUM-SUFFIX-ED    PIC 9(09).
001450     03  FILLER                  PIC X(11)  VALUE SPACES.
001460 01  WS-TIMESTAMP-AREA.
001470     03  WS-UPDATED-AT-BUILT     PIC X(26)  VALUE SPACES.
001480     03  FILLER                  PIC X(04)  VALUE SPACES.
001490 01  WS-ERROR-MSG.
001500     03  EM-DATE                 PIC X(08)  VALUE SPACES.
001510     03  FILLER                  PIC X(01)  VALUE SPACES.
001520     03  EM-TIME                 PIC X(06)  VALUE SPACES.
001530     03  FILLER                  PIC X(09)  VALUE ' LNSTDB01'.
001540     03  EM-VARIABLE.
001550         05  FILLER              PIC X(06)  VALUE ' APPL='.
001560         05  EM-APPLICATION-NUM  PIC 9(09)  VALUE ZERO.
001570         05  FILLER              PIC X(10)  VALUE ' REASON  ='.
001580         05  EM-REASON           PIC X(30)  VALUE SPACES.
001590     03  FILLER                  PIC X(09)  VALUE SPACES.
001600 01  WS-END-OF-JOB-MSG.
001610     03  FILLER                  PIC X(20)
001620         VALUE 'LNSTDB01 APPLS LOAD='.
001630     03  EJ-APPLICATIONS-LOADED  PIC ZZZ,ZZZ,ZZ9.
001640     03  FILLER                  PIC X(12)  VALUE ' TRANS READ='.
001650     03  EJ-TRANSACTIONS-READ    PIC ZZZ,ZZZ,ZZ9.
001660     03  FILLER                  PIC X(13)  VALUE ' NOT-FOUND  ='.
001670     03  EJ-TRANSACTIONS-NOTFND  PIC ZZZ,ZZZ,ZZ9.
001680 01  WS-END-OF-JOB-COMP-VIEW REDEFINES WS-END-OF-JOB-MSG.
001690     03  FILLER                  PIC X(20).
001700     03  EJ-APPLICATIONS-LOADED-COMP PIC S9(09) COMP.
001710     03  FILLER                  PIC X(12).
001720     03  EJ-TRANSACTIONS-READ-COMP   PIC S9(09) COMP.
001730     03  FILLER                  PIC X(13).
001740     03  EJ-TRANSACTIONS-NOTFND-COMP PIC S9(09) COMP.
001750 PROCEDURE DIVISION.
001760 000-MAINLINE SECTION.
001770 000-MAIN-CONTROL.
001780     PERFORM 000-INITIALIZE THRU 000-INITIALIZE-EXIT.
001790     PERFORM 100-PROCESS-TRANSACTION THRU 100-PROCESS-TRANSACTION-EXIT
001800         UNTIL WS-EOF-REACHED.
001810     PERFORM 900-TERMINATE THRU 900-TERMINATE-EXIT.
001820 000-MAIN-CONTROL-EXIT.
001830     EXIT.
001840*-----------------------------------------------------------------
001850*    OPEN LOANAPPF, LOAD IT INTO WS-APPLICATIONS-TABLE APPLYING  *
001860*    THE CREATION DEFAULTS, THEN OPEN THE TRANSACTION AND AUDIT  *
001870*    FILES FOR THE UPDATE PASS.                                  *
001880*-----------------------------------------------------------------
001890 000-INITIALIZE.
001900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
001910     OPEN INPUT LN-LOANAPP-FILE.
001920     IF NOT WS-LOANAPP-OK
001930         MOVE ' OPEN FAILED ON LOANAPPF  ' TO EM-REASON
001940         PERFORM 999-WRITE-ERROR-MESSAGE THRU 999-WRITE-ERROR-MESSAGE-EXIT
001950         STOP RUN
001960     END-IF.
001970     PERFORM 010-LOAD-APPLICATIONS-TABLE
001980         THRU 010-LOAD-APPLICATIONS-TABLE-EXIT.
001990     OPEN INPUT LN-STATUS-UPDATE-FILE.
002000     OPEN OUTPUT LN-STATUS-CHANGE-FILE.
002010     IF NOT WS-STUPD-OK
002020         MOVE ' OPEN FAILED ON STUPDF    ' TO EM-REASON
002030         PERFORM 999-WRITE-ERROR-MESSAGE THRU 999-WRITE-ERROR-MESSAGE-EXIT
002040         MOVE 'Y' TO WS-EOF-SWITCH
002050     ELSE
002060         PERFORM 100-READ-STATUS-UPDATE THRU 100-READ-STATUS-UPDATE-EXIT
002070     END-IF.
002080 000-INITIALIZE-EXIT.
002090     EXIT.
002100*-----------------------------------------------------------------
002110*    LOAD LOANAPPF INTO WS-APPLICATIONS-TABLE.  EVERY RECORD     *
002120*    THAT ARRIVES WITH NO STATUS OR NO APPLICATION-NUMBER IS A   *
002130*    NEWLY-FILED APPLICATION AND GETS ITS CREATION DEFAULTS      *
002140*    APPLIED RIGHT HERE, ON THE WAY INTO THE TABLE.              *
002150*-----------------------------------------------------------------
002160 010-LOAD-APPLICATIONS-TABLE.
002170     READ LN-LOANAPP-FILE
002180         AT END
002190             GO TO 010-LOAD-APPLICATIONS-TABLE-EXIT
002200     END-READ.
002210     PERFORM 015-LOAD-ONE-APPLICATION
002220         THRU 015-LOAD-ONE-APPLICATION-EXIT
002230         UNTIL WS-LOANAPP-EOF.
002240     CLOSE LN-LOANAPP-FILE.
002250 010-LOAD-APPLICATIONS-TABLE-EXIT.
002260     EXIT.
002270 015-LOAD-ONE-APPLICATION.
002280     IF LA-STATUS = SPACES
002290         SET LA-STAT-PENDING TO TRUE
002300     END-IF.
002310     IF LA-APPLICATION-NUMBER = SPACES
002320         PERFORM 110-GENERATE-APPLICATION-NUMBER
002330             THRU 110-GENERATE-APPLICATION-NUMBER-EXIT
002340     END-IF.
002350     IF WS-APPLICATIONS-COUNT < WS-APPLICATIONS-MAX
002360         ADD 1 TO WS-APPLICATIONS-COUNT
002370         SET WS-APP-IX TO WS-APPLICATIONS-COUNT
002380         MOVE LA-APPLICATION-NUM TO WS-APP-APPLICATION-NUM (WS-APP-IX)
002390         MOVE LA-BORROWER-NUM TO WS-APP-BORROWER-NUM (WS-APP-IX)
002400         MOVE LA-LOAN-AMOUNT TO WS-APP-LOAN-AMOUNT (WS-APP-IX)
002410         MOVE LA-LOAN-TERM-MONTHS
002420             TO WS-APP-LOAN-TERM-MONTHS (WS-APP-IX)
002430         MOVE LA-INTEREST-RATE TO WS-APP-INTEREST-RATE (WS-APP-IX)
002440         MOVE LA-MONTHLY-PAYMENT TO WS-APP-MONTHLY-PAYMENT (WS-APP-IX)
002450         MOVE LA-TOTAL-PAYMENT TO WS-APP-TOTAL-PAYMENT (WS-APP-IX)
002460         MOVE LA-STATUS TO WS-APP-STATUS (WS-APP-IX)
002470         MOVE LA-APPLICATION-NUMBER
002480             TO WS-APP-APPLICATION-NUMBER (WS-APP-IX)
002490         ADD 1 TO WS-APPLICATIONS-LOADED
002500     END-IF.
002510     READ LN-LOANAPP-FILE
002520         AT END
002530             NEXT SENTENCE
002540     END-READ.
002550 015-LOAD-ONE-APPLICATION-EXIT.
002560     EXIT.
002570*-----------------------------------------------------------------
002580*    GENERATE A RUN-UNIQUE "LOAN-NNNNNNNNN" APPLICATION NUMBER   *
002590*    FOR A NEWLY-FILED APPLICATION THAT ARRIVED WITHOUT ONE.     *
002600*-----------------------------------------------------------------
002610 110-GENERATE-APPLICATION-NUMBER.
002620     ADD 1 TO WS-NEXT-APP-NUM-SUFFIX.
002630     MOVE WS-NEXT-APP-NUM-SUFFIX TO WS-APP-NUM-SUFFIX-ED.
002640     MOVE SPACES TO LA-APPLICATION-NUMBER.
002650     STRING 'LOAN-' WS-APP-NUM-SUFFIX-ED DELIMITED BY SIZE
002660         INTO LA-APPLICATION-NUMBER.
002670 110-GENERATE-APPLICATION-NUMBER-EXIT.
002680     EXIT.
002690*-----------------------------------------------------------------
002700*    DRIVE ONE STATUS-UPDATE TRANSACTION THROUGH THE TABLE.      *
002710*-----------------------------------------------------------------
002720 100-PROCESS-TRANSACTION.
002730     ADD 1 TO WS-TRANSACTIONS-READ.
002740     IF WS-TRACE-ON
002750         DISPLAY 'LNSTDB01 TRACE - TRANS APPL ' SU-APPLICATION-NUM
002760     END-IF.
002770     IF SU-APPLICATION-NUM IS NOT CLASS LN-NUMERIC-CLASS
002780         MOVE SU-APPLICATION-NUM TO EM-APPLICATION-NUM
002790         MOVE ' APPLICATION NUM NOT NUMERIC' TO EM-REASON
002800         PERFORM 999-WRITE-ERROR-MESSAGE THRU 999-WRITE-ERROR-MESSAGE-EXIT
002810         GO TO 100-PROCESS-TRANSACTION-EXIT
002820     END-IF.
002830     PERFORM 200-FIND-APPLICATION THRU 200-FIND-APPLICATION-EXIT.
002840     IF WS-APPLICATION-FOUND
002850         PERFORM 210-APPLY-STATUS-CHANGE THRU 210-APPLY-STATUS-CHANGE-EXIT
002860         PERFORM 220-ATTACH-REJECTION-REASON
002870             THRU 220-ATTACH-REJECTION-REASON-EXIT
002880         PERFORM 230-WRITE-STATUS-CHANGE THRU 230-WRITE-STATUS-CHANGE-EXIT
002890         ADD 1 TO WS-TRANSACTIONS-APPLIED
002900     ELSE
002910         MOVE SU-APPLICATION-NUM TO EM-APPLICATION-NUM
002920         MOVE ' APPLICATION NOT ON FILE  ' TO EM-REASON
002930         PERFORM 999-WRITE-ERROR-MESSAGE THRU 999-WRITE-ERROR-MESSAGE-EXIT
002940         ADD 1 TO WS-TRANSACTIONS-NOTFND
002950     END-IF.
002960     PERFORM 100-READ-STATUS-UPDATE THRU 100-READ-STATUS-UPDATE-EXIT.
002970 100-PROCESS-TRANSACTION-EXIT.
002980     EXIT.
002990 100-READ-STATUS-UPDATE.
003000     READ LN-STATUS-UPDATE-FILE
003010         AT END
003020             MOVE 'Y' TO WS-EOF-SWITCH
003030     END-READ.
003040 100-READ-STATUS-UPDATE-EXIT.
003050     EXIT.
003060*-----------------------------------------------------------------
003070*    LOOK UP THE APPLICATION NAMED ON THE TRANSACTION BY         *
003080*    APPLICATION-ID.  ABORTS JUST THIS TRANSACTION IF NOT FOUND. *
003090*-----------------------------------------------------------------
003100 200-FIND-APPLICATION.
003110     MOVE 'N' TO WS-FOUND-SWITCH.
003120     IF WS-APPLICATIONS-COUNT > ZERO
003122         SET WS-APP-IX TO 1
003124         SEARCH WS-APPLICATION-ENTRY
003130             AT END
003140                 MOVE 'N' TO WS-FOUND-SWITCH
003150             WHEN WS-APP-APPLICATION-NUM (WS-APP-IX) = SU-APPLICATION-NUM
003160                 MOVE 'Y' TO WS-FOUND-SWITCH
003170         END-SEARCH
003172     END-IF.
003180 200-FIND-APPLICATION-EXIT.
003190     EXIT.
003200*-----------------------------------------------------------------
003210*    CAPTURE OLD-STATUS, OVERWRITE STATUS (NEVER CONCATENATE),   *
003220*    AND STAMP WHO/WHEN.  STATUS-CHANGE RECORD FIELDS ARE BUILT  *
003230*    HERE; 230-WRITE-STATUS-CHANGE JUST PUTS THEM ON STCHGF.     *
003240*-----------------------------------------------------------------
003250 210-APPLY-STATUS-CHANGE.
003260     MOVE SU-APPLICATION-NUM TO SC-APPLICATION-NUM.
003270     MOVE WS-APP-BORROWER-NUM (WS-APP-IX) TO SC-BORROWER-NUM.
003280     MOVE WS-APP-STATUS (WS-APP-IX) TO SC-OLD-STATUS.
003290     MOVE SU-NEW-STATUS TO WS-APP-STATUS (WS-APP-IX).
003300     MOVE SU-NEW-STATUS TO SC-NEW-STATUS.
003310     MOVE SU-UPDATED-BY TO SC-UPDATED-BY.
003320     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
003330     ACCEPT WS-RUN-TIME FROM TIME.
003340     STRING WS-RUN-DATE-YYYY '-' WS-RUN-DATE-MM '-' WS-RUN-DATE-DD
003350         '-' WS-RUN-TIME-HH '.' WS-RUN-TIME-MM '.' WS-RUN-TIME-SS
003360         '.' WS-RUN-TIME-HS '0000' DELIMITED BY SIZE
003370         INTO WS-UPDATED-AT-BUILT.
003380     MOVE WS-UPDATED-AT-BUILT TO SC-UPDATED-AT.
003390     MOVE SPACES TO SC-REJECTION-REASON.
003400 210-APPLY-STATUS-CHANGE-EXIT.
003410     EXIT.
003420*-----------------------------------------------------------------
003430*    REJECTION-REASON RIDES THE STATUS-CHANGE RECORD ONLY WHEN   *
003440*    THE NEW STATUS IS REJECTED AND A REASON WAS SUPPLIED.       *
003450*-----------------------------------------------------------------
003460 220-ATTACH-REJECTION-REASON.
003470     IF SU-NEW-STATUS = 'REJECTED' AND SU-REJECTION-REASON NOT = SPACES
003480         MOVE SU-REJECTION-REASON TO SC-REJECTION-REASON
003490     END-IF.
003500 220-ATTACH-REJECTION-REASON-EXIT.
003510     EXIT.
003520 230-WRITE-STATUS-CHANGE.
003530     WRITE LN-STATUS-CHANGE-RECORD.
003540     IF NOT WS-STCHG-OK
003550         MOVE SC-APPLICATION-NUM TO EM-APPLICATION-NUM
003560         MOVE ' WRITE FAILED ON STCHGF   ' TO EM-REASON
003570         PERFORM 999-WRITE-ERROR-MESSAGE THRU 999-WRITE-ERROR-MESSAGE-EXIT
003580     END-IF.
003590 230-WRITE-STATUS-CHANGE-EXIT.
003600     EXIT.
003610*-----------------------------------------------------------------
003620*    CLOSE THE TRANSACTION/AUDIT FILES, THEN REWRITE THE ENTIRE  *
003630*    APPLICATIONS TABLE BACK OUT TO LOANAPPF SO THE MASTER PICKS *
003640*    UP BOTH THE CREATION DEFAULTS AND THE STATUS OVERWRITES.    *
003650*-----------------------------------------------------------------
003660 900-TERMINATE.
003670     CLOSE LN-STATUS-UPDATE-FILE.
003680     CLOSE LN-STATUS-CHANGE-FILE.
003690     OPEN OUTPUT LN-LOANAPP-FILE.
003700     PERFORM 910-REWRITE-ONE-APPLICATION
003710         THRU 910-REWRITE-ONE-APPLICATION-EXIT
003720         VARYING WS-APP-IX FROM 1 BY 1
003730         UNTIL WS-APP-IX > WS-APPLICATIONS-COUNT.
003740     CLOSE LN-LOANAPP-FILE.
003750     MOVE WS-APPLICATIONS-LOADED TO EJ-APPLICATIONS-LOADED.
003760     MOVE WS-TRANSACTIONS-READ TO EJ-TRANSACTIONS-READ.
003770     MOVE WS-TRANSACTIONS-NOTFND TO EJ-TRANSACTIONS-NOTFND.
003780     DISPLAY WS-END-OF-JOB-MSG.
003790 900-TERMINATE-EXIT.
003800     EXIT.
003810 910-REWRITE-ONE-APPLICATION.
003820     MOVE WS-APP-APPLICATION-NUM (WS-APP-IX) TO LA-APPLICATION-NUM.
003830     MOVE WS-APP-BORROWER-NUM (WS-APP-IX) TO LA-BORROWER-NUM.
003840     MOVE WS-APP-LOAN-AMOUNT (WS-APP-IX) TO LA-LOAN-AMOUNT.
003850     MOVE WS-APP-LOAN-TERM-MONTHS (WS-APP-IX) TO LA-LOAN-TERM-MONTHS.
003860     MOVE WS-APP-INTEREST-RATE (WS-APP-IX) TO LA-INTEREST-RATE.
003870     MOVE WS-APP-MONTHLY-PAYMENT (WS-APP-IX) TO LA-MONTHLY-PAYMENT.
003880     MOVE WS-APP-TOTAL-PAYMENT (WS-APP-IX) TO LA-TOTAL-PAYMENT.
003890     MOVE WS-APP-STATUS (WS-APP-IX) TO LA-STATUS.
003900     MOVE WS-APP-APPLICATION-NUMBER (WS-APP-IX) TO LA-APPLICATION-NUMBER.
003910     WRITE LN-LOAN-APPLICATION-RECORD.
003920 910-REWRITE-ONE-APPLICATION-EXIT.
003930     EXIT.
003940 999-WRITE-ERROR-MESSAGE.
003950     ACCEPT WS-RUN-TIME FROM TIME.
003960     MOVE WS-RUN-DATE TO EM-DATE.
003970     MOVE WS-RUN-TIME TO EM-TIME.
003980     DISPLAY WS-ERROR-MSG.
003990 999-WRITE-ERROR-MESSAGE-EXIT.
004000     EXIT.
