000100*****************************************************************
000200*                                                               *
000300*    LNBORREC  --  BORROWER MASTER RECORD LAYOUT                *
000400*                                                               *
000500*    THIS MEMBER DEFINES THE BORROWER RECORD AS READ FROM       *
000600*    BORRFILE BY THE LOAN SCORING ENGINE (LNSCDB01).  ONE       *
000700*    BORROWER MAY SUPPORT MANY LOAN APPLICATIONS; THE KEY       *
000800*    FIELD BR-BORROWER-NUM IS MATCHED AGAINST THE BORROWER-ID   *
000900*    CARRIED ON THE LOAN APPLICATION RECORD (SEE LNAPPREC).     *
001000*                                                               *
001100*    88-DATE   88-INIT  TICKET     DESCRIPTION                  *
001200*    --------  -------  ---------  -----------------------------*
001300*    11/04/88  RAH      LN-0007    ORIGINAL LAYOUT               *
001400*    02/19/91  DWK      LN-0041    WIDENED EMPLOYMENT-STATUS     *
001500*                                  TO X(20) PER REQUEST FROM     *
001600*                                  UNDERWRITING.                 *
001700*    09/13/98  MLP      LN-Y2K-03  Y2K REVIEW - NO DATE FIELDS   *
001800*                                  ON THIS RECORD.  NO CHANGE.   *
001900*                                                               *
002000*****************************************************************
002100 01  LN-BORROWER-RECORD.
002200     03  BR-BORROWER-NUM         PIC 9(09).
002300     03  BR-FIRST-NAME           PIC X(50).
002400     03  BR-LAST-NAME            PIC X(50).
002500     03  BR-EMPLOYMENT-STATUS    PIC X(20).
002600*        EMPLOYMENT STATUS VALUES RECOGNIZED BY THE SCORING
002700*        ENGINE (CASE-INSENSITIVE MATCH PERFORMED AT RUN TIME).
002800         88  BR-STAT-UNEMPLOYED       VALUE 'UNEMPLOYED'
002900                                             'unemployed'.
003000         88  BR-STAT-EMPLOYED         VALUE 'EMPLOYED'
003100                                             'employed'.
003200         88  BR-STAT-SELF-EMPLOYED    VALUE 'SELF-EMPLOYED'
003300                                             'SELF_EMPLOYED'
003400                                             'self-employed'
003500                                             'self_employed'.
003600         88  BR-STAT-STUDENT          VALUE 'STUDENT'
003700                                             'student'.
003800         88  BR-STAT-RETIRED          VALUE 'RETIRED'
003900                                             'retired'.
004000     03  BR-ANNUAL-INCOME        PIC S9(13)V99.
004100     03  BR-EMPLOYMENT-YEARS     PIC S9(03).
004200     03  FILLER                  PIC X(25).
