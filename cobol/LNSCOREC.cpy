000100*****************************************************************
000200*                                                               *
000300*    LNSCOREC  --  LOAN SCORE OUTPUT RECORD LAYOUT              *
000400*                                                               *
000500*    WRITTEN ONE-PER-APPLICATION BY THE SCORING ENGINE RUN      *
000600*    (LNSCDB01) ONTO LSCOREF, AND READ BACK BY THE STATISTICS   *
000700*    REPORT RUN (LNSCRP01).                                     *
000800*                                                               *
000900*    88-DATE   88-INIT  TICKET     DESCRIPTION                  *
001000*    --------  -------  ---------  -----------------------------*
001100*    04/02/90  RAH      LN-0019    ORIGINAL SIX-COMPONENT LAYOUT *
001200*    02/19/91  DWK      LN-0041    ADDED SCORE-GRADE AND         *
001300*                                  RISK-ASSESSMENT FIELDS.       *
001400*    09/13/98  MLP      LN-Y2K-03  Y2K REVIEW - NO DATE FIELDS   *
001500*                                  ON THIS RECORD.  NO CHANGE.   *
001600*                                                               *
001700*****************************************************************
001800 01  LN-LOAN-SCORE-RECORD.
001900     03  LS-APPLICATION-NUM      PIC 9(09).
002000     03  LS-BORROWER-NUM         PIC 9(09).
002100     03  LS-EMPLOYMENT-SCORE     PIC S9(05).
002200     03  LS-INCOME-SCORE         PIC S9(05).
002300     03  LS-LOAN-AMOUNT-SCORE    PIC S9(05).
002400     03  LS-INTEREST-RATE-SCORE  PIC S9(05).
002500     03  LS-EMPLOYMENT-YRS-SCORE PIC S9(05).
002600     03  LS-LOAN-TERM-SCORE      PIC S9(05).
002700     03  LS-TOTAL-SCORE          PIC S9(06).
002800     03  LS-SCORE-GRADE          PIC X(10).
002900         88  LS-GRADE-EXCELLENT       VALUE 'EXCELLENT'.
003000         88  LS-GRADE-GOOD            VALUE 'GOOD'.
003100         88  LS-GRADE-FAIR            VALUE 'FAIR'.
003200         88  LS-GRADE-POOR            VALUE 'POOR'.
003300     03  LS-DEBT-TO-INCOME-RATIO PIC S9(01)V9(04).
003400     03  LS-RISK-ASSESSMENT      PIC X(06).
003500         88  LS-RISK-LOW              VALUE 'LOW'.
003600         88  LS-RISK-MEDIUM           VALUE 'MEDIUM'.
003700         88  LS-RISK-HIGH             VALUE 'HIGH'.
003800     03  FILLER                  PIC X(15).
