000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. LNSCRP01.
000120 AUTHOR. D W KOVACH.
000130 INSTALLATION. LOANSTER FINANCIAL SYSTEMS DIVISION.
000140 DATE-WRITTEN. 02/19/91.
000150 DATE-COMPILED.
000160 SECURITY. LOANSTER - PROPRIETARY - AUTHORIZED USE ONLY.
000170*****************************************************************
000180*                                                               *
000190*    LNSCRP01  --  LOAN SCORE STATISTICS REPORT                 *
000200*                                                               *
000210*    READS LSCOREF IN FULL (ANY ORDER - NOT A KEYED CONTROL-    *
000220*    BREAK REPORT), ACCUMULATES COUNT/SUM/HIGH/LOW OF           *
000230*    TOTAL-SCORE PLUS PARALLEL GRADE AND RISK DISTRIBUTION       *
000240*    TOTALS OVER THE SAME PASS, WRITES ONE RUN-LEVEL RECORD TO  *
000250*    LSTATSF, AND PRINTS THE SAME TOTALS AS A COLUMNAR SUMMARY. *
000260*                                                                *
000270*    THIS SHOP HAS NO STANDING REPORT WRITER CONVENTION OF ITS  *
000280*    OWN - THE HEADING-LINE/DETAIL-LINE LAYOUT AND CONSOLE       *
000290*    PRINT STYLE BELOW FOLLOW THE PATTERN DWK BROUGHT OVER FROM *
000300*    THE STAFF REPORTING WORK ON THE OLD STATEMENT RUN.          *
000310*                                                                *
000320*-----------------------------------------------------------------
000330*    CHANGE LOG                                                  *
000340*-----------------------------------------------------------------
000350*    DATE      INIT  TICKET     DESCRIPTION                       *
000360*    --------  ----  ---------  ------------------------------   *
000370*    02/19/91  DWK   LN-0041    ORIGINAL REPORT - COUNT, AVERAGE,  *
000380*                               HIGH, LOW, GRADE AND RISK TOTALS.  *
000390*    08/03/94  PJT   LN-0082    ZERO-SCORE RUN NOW WRITES AN       *
000400*                               ALL-ZERO STATS RECORD INSTEAD OF   *
000410*                               ABENDING ON THE DIVIDE.            *
000420*    09/13/98  MLP   LN-Y2K-05  Y2K REVIEW - NO DATE ARITHMETIC    *
000430*                               IN THIS PROGRAM.  NO CHANGE.       *
000440*    11/30/07  KTS   LN-0122    ADDED RUN-DATE TO THE PRINTED      *
000450*                               REPORT HEADING.                   *
000460*****************************************************************
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER. IBM-370.
000500 OBJECT-COMPUTER. IBM-370.
000510 SPECIAL-NAMES.
000520     UPSI-0 IS WS-TRACE-SWITCH ON STATUS IS WS-TRACE-ON
000530                               OFF STATUS IS WS-TRACE-OFF
000540     CLASS LN-NUMERIC-CLASS IS '0' THRU '9'.
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT LN-LOAN-SCORE-FILE ASSIGN TO LSCOREF
000580         ORGANIZATION IS LINE SEQUENTIAL
000590         FILE STATUS IS WS-LOANSCORE-STATUS.
000600     SELECT LN-LOAN-SCORE-STATS-FILE ASSIGN TO LSTATSF
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS IS WS-STATS-STATUS.
000630 DATA DIVISION.
000640 FILE SECTION.
000650 FD  LN-LOAN-SCORE-FILE
000660     LABEL RECORDS ARE STANDARD.
000670     COPY LNSCOREC.
000680 FD  LN-LOAN-SCORE-STATS-FILE
000690     LABEL RECORDS ARE STANDARD.
000700     COPY LNSTSREC.
000710 WORKING-STORAGE SECTION.
000720 01  WS-HEADER-AREA.
000730     03  WS-EYECATCHER           PIC X(16)
000740                                  VALUE 'LNSCRP01------WS'.
000750     03  WS-RUN-DATE             PIC 9(08)  VALUE ZEROS.
000760     03  WS-RUN-TIME             PIC 9(08)  VALUE ZEROS.
000770     03  FILLER                  PIC X(20)  VALUE SPACES.
000780 01  WS-RUN-DATE-ALT-VIEW REDEFINES WS-HEADER-AREA.
000790     03  FILLER                  PIC X(16).
000800     03  WS-RUN-DATE-YYYY        PIC 9(04).
000810     03  WS-RUN-DATE-MM          PIC 9(02).
000820     03  WS-RUN-DATE-DD          PIC 9(02).
000830     03  FILLER                  PIC X(28).
000840 01  WS-FILE-STATUS-AREA.
000850     03  WS-LOANSCORE-STATUS     PIC X(02)  VALUE '00'.
000860         88  WS-LOANSCORE-OK          VALUE '00'.
000870         88  WS-LOANSCORE-EOF         VALUE '10'.
000880     03  WS-STATS-STATUS         PIC X(02)  VALUE '00'.
000890         88  WS-STATS-OK              VALUE '00'.
000900     03  FILLER                  PIC X(06)  VALUE SPACES.
000910 01  WS-SWITCHES.
000920     03  WS-EOF-SWITCH           PIC X(01)  VALUE 'N'.
000930         88  WS-EOF-REACHED           VALUE 'Y'.
000940     03  WS-TRACE-ON             PIC X(01)  VALUE 'N'.
000950     03  WS-TRACE-OFF            PIC X(01)  VALUE 'Y'.
000960     03  FILLER                  PIC X(08)  VALUE SPACES.
000970 01  WS-STATS-WORK-AREA.
000980     03  WS-TOTAL-SCORES         PIC S9(09) COMP VALUE ZERO.
000990     03  WS-SCORE-SUM            PIC S9(11) COMP VALUE ZERO.
001000     03  WS-HIGHEST-SCORE        PIC S9(06)      VALUE ZERO.
001010     03  WS-LOWEST-SCORE         PIC S9(06)      VALUE ZERO.
001020     03  WS-AVERAGE-SCORE        PIC S9(06)V99   VALUE ZERO.
001030     03  WS-EXCELLENT-COUNT      PIC S9(09) COMP VALUE ZERO.
001040     03  WS-GOOD-COUNT           PIC S9(09) COMP VALUE ZERO.
001050     03  WS-FAIR-COUNT           PIC S9(09) COMP VALUE ZERO.
001060     03  WS-POOR-COUNT           PIC S9(09) COMP VALUE ZERO.
001070     03  WS-LOW-RISK-COUNT       PIC S9(09) COMP VALUE ZERO.
001080     03  WS-MEDIUM-RISK-COUNT    PIC S9(09) COMP VALUE ZERO.
001090     03  WS-HIGH-RISK-COUNT      PIC S9(09) COMP VALUE ZERO.
001100     03  FILLER                  PIC X(10)       VALUE SPACES.
001110 01  WS-STATS-EDITED-VIEW REDEFINES WS-STATS-WORK-AREA.
001120     03  FILLER                  PIC X(20).
001130     03  WS-HIGHEST-SCORE-ED     PIC ZZZ,ZZ9.
001140     03  WS-LOWEST-SCORE-ED      PIC ZZZ,ZZ9.
001150     03  FILLER                  PIC X(45).
001160 01  WS-HEADING-LINE-1.
001170     03  FILLER                  PIC X(20)
001180         VALUE 'LOAN SCORE STATISTICS REPORT   RUN DATE '.
001190     03  HL-RUN-DATE-YYYY        PIC 9(04).
001200     03  FILLER                  PIC X(01)  VALUE '-'.
001210     03  HL-RUN-DATE-MM          PIC 9(02).
001220     03  FILLER                  PIC X(01)  VALUE '-'.
001230     03  HL-RUN-DATE-DD          PIC 9(02).
001240     03  FILLER                  PIC X(20)  VALUE SPACES.
001250 01  WS-HEADING-LINE-2.
001260     03  FILLER                  PIC X(16)  VALUE 'TOTAL SCORES'.
001270     03  FILLER                  PIC X(02)  VALUE SPACES.
001280     03  FILLER                  PIC X(16)  VALUE 'AVERAGE SCORE'.
001290     03  FILLER                  PIC X(02)  VALUE SPACES.
001300     03  FILLER                  PIC X(16)  VALUE 'HIGHEST SCORE'.
001310     03  FILLER                  PIC X(16)  VALUE 'LOWEST SCORE'.
001320 01  WS-DETAIL-LINE-1.
001330     03  DL-TOTAL-SCORES         PIC ZZZ,ZZZ,ZZ9.
001340     03  FILLER                  PIC X(07)  VALUE SPACES.
001350     03  DL-AVERAGE-SCORE        PIC Z,ZZZ,ZZ9.99.
001360     03  FILLER                  PIC X(05)  VALUE SPACES.
001370     03  DL-HIGHEST-SCORE        PIC -ZZZ,ZZ9.
001380     03  FILLER                  PIC X(06)  VALUE SPACES.
001390     03  DL-LOWEST-SCORE         PIC -ZZZ,ZZ9.
001400 01  WS-HEADING-LINE-3.
001410     03  FILLER                  PIC X(16)  VALUE 'EXCELLENT'.
001420     03  FILLER                  PIC X(16)  VALUE 'GOOD'.
001430     03  FILLER                  PIC X(16)  VALUE 'FAIR'.
001440     03  FILLER                  PIC X(16)  VALUE 'POOR'.
001450 01  WS-DETAIL-LINE-2.
001460     03  DL-EXCELLENT-COUNT      PIC ZZZ,ZZZ,ZZ9.
001470     03  FILLER                  PIC X(03)  VALUE SPACES.
001480     03  DL-GOOD-COUNT           PIC ZZZ,ZZZ,ZZ9.
001490     03  FILLER                  PIC X(03)  VALUE SPACES.
001500     03  DL-FAIR-COUNT           PIC ZZZ,ZZZ,ZZ9.
001510     03  FILLER                  PIC X(03)  VALUE SPACES.
001520     03  DL-POOR-COUNT           PIC ZZZ,ZZZ,ZZ9.
001530 01  WS-HEADING-LINE-4.
001540     03  FILLER                  PIC X(16)  VALUE 'LOW RISK'.
001550     03  FILLER                  PIC X(16)  VALUE 'MEDIUM RISK'.
001560     03  FILLER                  PIC X(16)  VALUE 'HIGH RISK'.
001570 01  WS-DETAIL-LINE-3.
001580     03  DL-LOW-RISK-COUNT       PIC ZZZ,ZZZ,ZZ9.
001590     03  FILLER                  PIC X(03)  VALUE SPACES.
001600     03  DL-MEDIUM-RISK-COUNT    PIC ZZZ,ZZZ,ZZ9.
001610     03  FILLER                  PIC X(03)  VALUE SPACES.
001620     03  DL-HIGH-RISK-COUNT      PIC ZZZ,ZZZ,ZZ9.
001630 01  WS-ERROR-MSG.
001640     03  EM-DATE                 PIC X(08)  VALUE SPACES.
001650     03  FILLER                  PIC X(01)  VALUE SPACES.
001660     03  EM-TIME                 PIC X(06)  VALUE SPACES.
001670     03  FILLER                  PIC X(09)  VALUE ' LNSCRP01'.
001680     03  EM-VARIABLE.
001690         05  FILLER              PIC X(10)  VALUE ' REASON  ='.
001700         05  EM-REASON           PIC X(30)  VALUE SPACES.
001710     03  FILLER                  PIC X(17)  VALUE SPACES.
001720 01  WS-END-OF-JOB-MSG.
001730     03  FILLER                  PIC X(20)
001740         VALUE 'LNSCRP01 SCORES RD ='.
001750     03  EJ-TOTAL-SCORES         PIC ZZZ,ZZZ,ZZ9.
001760     03  FILLER                  PIC X(20)  VALUE SPACES.
001770 01  WS-END-OF-JOB-COMP-VIEW REDEFINES WS-END-OF-JOB-MSG.
001780     03  FILLER                  PIC X(20).
001790     03  EJ-TOTAL-SCORES-COMP    PIC S9(09) COMP.
001800     03  FILLER                  PIC X(20).
001810 PROCEDURE DIVISION.
001820 000-MAINLINE SECTION.
001830 000-MAIN-CONTROL.
001840     PERFORM 000-INITIALIZE THRU 000-INITIALIZE-EXIT.
001850     PERFORM 200-ACCUMULATE-SCORE THRU 200-ACCUMULATE-SCORE-EXIT
001860         UNTIL WS-EOF-REACHED.
001870     PERFORM 300-COMPUTE-AVERAGE THRU 300-COMPUTE-AVERAGE-EXIT.
001880     PERFORM 400-WRITE-STATS-RECORD THRU 400-WRITE-STATS-RECORD-EXIT.
001890     PERFORM 410-PRINT-REPORT-HEADING
001900         THRU 410-PRINT-REPORT-HEADING-EXIT.
001910     PERFORM 420-PRINT-REPORT-BODY THRU 420-PRINT-REPORT-BODY-EXIT.
001920     PERFORM 900-TERMINATE THRU 900-TERMINATE-EXIT.
001930 000-MAIN-CONTROL-EXIT.
001940     EXIT.
001950 000-INITIALIZE.
001960     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
001970     OPEN INPUT LN-LOAN-SCORE-FILE.
001980     OPEN OUTPUT LN-LOAN-SCORE-STATS-FILE.
001990     IF NOT WS-LOANSCORE-OK
002000         MOVE ' OPEN FAILED ON LSCOREF   ' TO EM-REASON
002010         PERFORM 999-WRITE-ERROR-MESSAGE THRU 999-WRITE-ERROR-MESSAGE-EXIT
002020         MOVE 'Y' TO WS-EOF-SWITCH
002030     ELSE
002040         PERFORM 100-READ-LOAN-SCORE THRU 100-READ-LOAN-SCORE-EXIT
002050     END-IF.
002060 000-INITIALIZE-EXIT.
002070     EXIT.
002080*-----------------------------------------------------------------
002090*    FULL-FILE PASS OF LSCOREF - ANY ORDER.  COUNT/SUM/HIGH/LOW  *
002100*    OF TOTAL-SCORE PLUS GRADE AND RISK DISTRIBUTION TOTALS ARE  *
002110*    ALL ACCUMULATED OVER THIS SAME SINGLE PASS.                 *
002120*-----------------------------------------------------------------
002130 200-ACCUMULATE-SCORE.
002140     IF WS-TRACE-ON
002150         DISPLAY 'LNSCRP01 TRACE - APPL ' LS-APPLICATION-NUM
002160     END-IF.
002170     ADD 1 TO WS-TOTAL-SCORES.
002180     ADD LS-TOTAL-SCORE TO WS-SCORE-SUM.
002190     IF WS-TOTAL-SCORES = 1
002200         MOVE LS-TOTAL-SCORE TO WS-HIGHEST-SCORE
002210         MOVE LS-TOTAL-SCORE TO WS-LOWEST-SCORE
002220     ELSE
002230         IF LS-TOTAL-SCORE > WS-HIGHEST-SCORE
002240             MOVE LS-TOTAL-SCORE TO WS-HIGHEST-SCORE
002250         END-IF
002260         IF LS-TOTAL-SCORE < WS-LOWEST-SCORE
002270             MOVE LS-TOTAL-SCORE TO WS-LOWEST-SCORE
002280         END-IF
002290     END-IF.
002300     PERFORM 210-TALLY-GRADE THRU 210-TALLY-GRADE-EXIT.
002310     PERFORM 220-TALLY-RISK THRU 220-TALLY-RISK-EXIT.
002320     PERFORM 100-READ-LOAN-SCORE THRU 100-READ-LOAN-SCORE-EXIT.
002330 200-ACCUMULATE-SCORE-EXIT.
002340     EXIT.
002350 100-READ-LOAN-SCORE.
002360     READ LN-LOAN-SCORE-FILE
002370         AT END
002380             MOVE 'Y' TO WS-EOF-SWITCH
002390     END-READ.
002400 100-READ-LOAN-SCORE-EXIT.
002410     EXIT.
002420*-----------------------------------------------------------------
002430*    GRADE-DISTRIBUTION COUNTERS - EXACT-STRING MATCH AGAINST    *
002440*    EACH OF THE FOUR SCORE-GRADE VALUES.                        *
002450*-----------------------------------------------------------------
002460 210-TALLY-GRADE.
002470     EVALUATE TRUE
002480         WHEN LS-GRADE-EXCELLENT
002490             ADD 1 TO WS-EXCELLENT-COUNT
002500         WHEN LS-GRADE-GOOD
002510             ADD 1 TO WS-GOOD-COUNT
002520         WHEN LS-GRADE-FAIR
002530             ADD 1 TO WS-FAIR-COUNT
002540         WHEN LS-GRADE-POOR
002550             ADD 1 TO WS-POOR-COUNT
002560         WHEN OTHER
002570             CONTINUE
002580     END-EVALUATE.
002590 210-TALLY-GRADE-EXIT.
002600     EXIT.
002610*-----------------------------------------------------------------
002620*    RISK-DISTRIBUTION COUNTERS - EXACT-STRING MATCH AGAINST     *
002630*    EACH OF THE THREE RISK-ASSESSMENT VALUES.                   *
002640*-----------------------------------------------------------------
002650 220-TALLY-RISK.
002660     EVALUATE TRUE
002670         WHEN LS-RISK-LOW
002680             ADD 1 TO WS-LOW-RISK-COUNT
002690         WHEN LS-RISK-MEDIUM
002700             ADD 1 TO WS-MEDIUM-RISK-COUNT
002710         WHEN LS-RISK-HIGH
002720             ADD 1 TO WS-HIGH-RISK-COUNT
002730         WHEN OTHER
002740             CONTINUE
002750     END-EVALUATE.
002760 220-TALLY-RISK-EXIT.
002770     EXIT.
002780*-----------------------------------------------------------------
002790*    AVERAGE-SCORE = SUM OF TOTAL-SCORE OVER COUNT, ROUNDED TO   *
002800*    2 DECIMALS.  ZERO-COUNT RUN LEAVES THE AVERAGE AT ZERO      *
002810*    RATHER THAN DIVIDING BY ZERO - PER LN-0082.                 *
002820*-----------------------------------------------------------------
002830 300-COMPUTE-AVERAGE.
002840     IF WS-TOTAL-SCORES = ZERO
002850         MOVE ZERO TO WS-AVERAGE-SCORE
002860     ELSE
002870         COMPUTE WS-AVERAGE-SCORE ROUNDED =
002880             WS-SCORE-SUM / WS-TOTAL-SCORES
002890     END-IF.
002900 300-COMPUTE-AVERAGE-EXIT.
002910     EXIT.
002920 400-WRITE-STATS-RECORD.
002930     MOVE WS-TOTAL-SCORES TO ST-TOTAL-SCORES.
002940     MOVE WS-AVERAGE-SCORE TO ST-AVERAGE-SCORE.
002950     MOVE WS-HIGHEST-SCORE TO ST-HIGHEST-SCORE.
002960     MOVE WS-LOWEST-SCORE TO ST-LOWEST-SCORE.
002970     MOVE WS-EXCELLENT-COUNT TO ST-EXCELLENT-COUNT.
002980     MOVE WS-GOOD-COUNT TO ST-GOOD-COUNT.
002990     MOVE WS-FAIR-COUNT TO ST-FAIR-COUNT.
003000     MOVE WS-POOR-COUNT TO ST-POOR-COUNT.
003010     MOVE WS-LOW-RISK-COUNT TO ST-LOW-RISK-COUNT.
003020     MOVE WS-MEDIUM-RISK-COUNT TO ST-MEDIUM-RISK-COUNT.
003030     MOVE WS-HIGH-RISK-COUNT TO ST-HIGH-RISK-COUNT.
003040     WRITE LN-LOAN-SCORE-STATS-RECORD.
003050     IF NOT WS-STATS-OK
003060         MOVE ' WRITE FAILED ON LSTATSF  ' TO EM-REASON
003070         PERFORM 999-WRITE-ERROR-MESSAGE THRU 999-WRITE-ERROR-MESSAGE-EXIT
003080     END-IF.
003090 400-WRITE-STATS-RECORD-EXIT.
003100     EXIT.
003110 410-PRINT-REPORT-HEADING.
003120     MOVE WS-RUN-DATE-YYYY TO HL-RUN-DATE-YYYY.
003130     MOVE WS-RUN-DATE-MM TO HL-RUN-DATE-MM.
003140     MOVE WS-RUN-DATE-DD TO HL-RUN-DATE-DD.
003150     DISPLAY SPACE.
003160     DISPLAY WS-HEADING-LINE-1.
003170     DISPLAY SPACE.
003180     DISPLAY WS-HEADING-LINE-2.
003190 410-PRINT-REPORT-HEADING-EXIT.
003200     EXIT.
003210 420-PRINT-REPORT-BODY.
003220     MOVE ST-TOTAL-SCORES TO DL-TOTAL-SCORES.
003230     MOVE ST-AVERAGE-SCORE TO DL-AVERAGE-SCORE.
003240     MOVE ST-HIGHEST-SCORE TO DL-HIGHEST-SCORE.
003250     MOVE ST-LOWEST-SCORE TO DL-LOWEST-SCORE.
003260     DISPLAY WS-DETAIL-LINE-1.
003270     DISPLAY SPACE.
003280     DISPLAY WS-HEADING-LINE-3.
003290     MOVE ST-EXCELLENT-COUNT TO DL-EXCELLENT-COUNT.
003300     MOVE ST-GOOD-COUNT TO DL-GOOD-COUNT.
003310     MOVE ST-FAIR-COUNT TO DL-FAIR-COUNT.
003320     MOVE ST-POOR-COUNT TO DL-POOR-COUNT.
003330     DISPLAY WS-DETAIL-LINE-2.
003340     DISPLAY SPACE.
003350     DISPLAY WS-HEADING-LINE-4.
003360     MOVE ST-LOW-RISK-COUNT TO DL-LOW-RISK-COUNT.
003370     MOVE ST-MEDIUM-RISK-COUNT TO DL-MEDIUM-RISK-COUNT.
003380     MOVE ST-HIGH-RISK-COUNT TO DL-HIGH-RISK-COUNT.
003390     DISPLAY WS-DETAIL-LINE-3.
003400 420-PRINT-REPORT-BODY-EXIT.
003410     EXIT.
003420 900-TERMINATE.
003430     MOVE WS-TOTAL-SCORES TO EJ-TOTAL-SCORES.
003440     DISPLAY WS-END-OF-JOB-MSG.
003450     CLOSE LN-LOAN-SCORE-FILE.
003460     CLOSE LN-LOAN-SCORE-STATS-FILE.
003470 900-TERMINATE-EXIT.
003480     EXIT.
003490 999-WRITE-ERROR-MESSAGE.
003500     ACCEPT WS-RUN-TIME FROM TIME.
003510     MOVE WS-RUN-DATE TO EM-DATE.
003520     MOVE WS-RUN-TIME TO EM-TIME.
003530     DISPLAY WS-ERROR-MSG.
003540 999-WRITE-ERROR-MESSAGE-EXIT.
003550     EXIT.
