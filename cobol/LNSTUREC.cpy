000100*****************************************************************
000200*                                                               *
000300*    LNSTUREC  --  STATUS-UPDATE TRANSACTION RECORD LAYOUT      *
000400*                                                               *
000500*    READ FROM STUPDF BY THE STATUS LIFECYCLE RUN (LNSTDB01).   *
000600*    ONE TRANSACTION PER STATUS CHANGE REQUESTED AGAINST A      *
000700*    LOAN APPLICATION ALREADY ON LOANAPPF.                      *
000800*                                                               *
000900*    88-DATE   88-INIT  TICKET     DESCRIPTION                  *
001000*    --------  -------  ---------  -----------------------------*
001100*    12/01/88  RAH      LN-0008    ORIGINAL TRANSACTION LAYOUT.  *
001200*    09/13/98  MLP      LN-Y2K-04  Y2K REVIEW - SU-UPDATED-AT    *
001300*                                  IS STORED AS TEXT, 4-DIGIT    *
001400*                                  YEAR.  NO CHANGE REQUIRED.     *
001500*                                                               *
001600*****************************************************************
001700 01  LN-STATUS-UPDATE-RECORD.
001800     03  SU-APPLICATION-NUM      PIC 9(09).
001900     03  SU-OLD-STATUS           PIC X(20).
002000     03  SU-NEW-STATUS           PIC X(20).
002100     03  SU-UPDATED-BY           PIC X(50).
002200     03  SU-UPDATED-AT           PIC X(26).
002300     03  SU-REJECTION-REASON     PIC X(200).
002400     03  FILLER                  PIC X(10).
