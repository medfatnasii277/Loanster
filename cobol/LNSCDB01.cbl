000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. LNSCDB01.
000120 AUTHOR. R A HUTCHENS.
000130 INSTALLATION. LOANSTER FINANCIAL SYSTEMS DIVISION.
000140 DATE-WRITTEN. 04/02/90.
000150 DATE-COMPILED.
000160 SECURITY. LOANSTER - PROPRIETARY - AUTHORIZED USE ONLY.
000170*****************************************************************
000180*                                                               *
000190*    LNSCDB01  --  LOAN SCORING ENGINE                          *
000200*                                                               *
000210*    MATCHES EACH BORROWER ON BORRFILE TO ITS LOAN APPLICATION   *
000220*    ON LOANAPPF (JOINED ON BORROWER NUMBER), COMPUTES THE SIX   *
000230*    WEIGHTED COMPONENT SCORES, A TOTAL SCORE, A LETTER GRADE,   *
000240*    A DEBT-TO-INCOME RATIO, AND A RISK CLASSIFICATION, AND      *
000250*    WRITES ONE LOAN SCORE RECORD PER APPLICATION TO LSCOREF.    *
000260*    AN APPLICATION ALREADY SCORED ON A PRIOR RUN IS SKIPPED -   *
000270*    THIS PROGRAM NEVER RECOMPUTES OR OVERWRITES A SCORE.        *
000280*                                                                *
000290*-----------------------------------------------------------------
000300*    CHANGE LOG                                                  *
000310*-----------------------------------------------------------------
000320*    DATE      INIT  TICKET     DESCRIPTION                       *
000330*    --------  ----  ---------  ------------------------------   *
000340*    04/02/90  RAH   LN-0019    ORIGINAL SIX-COMPONENT SCORING     *
000350*                               ENGINE, FOUR-WAY GRADE SPLIT.      *
000360*    02/19/91  DWK   LN-0041    ADDED DEBT-TO-INCOME RATIO AND     *
000370*                               THREE-WAY RISK CLASSIFICATION.     *
000380*    08/05/92  DWK   LN-0063    ADDED DUPLICATE-SCORE SKIP CHECK   *
000390*                               SO RERUNS DO NOT DOUBLE-SCORE.     *
000400*    03/02/95  PJT   LN-0081    CORRECTED LOAN-AMOUNT SCORE TO     *
000410*                               TRUNCATE RATHER THAN ROUND THE     *
000420*                               FINAL POINT VALUE.                 *
000430*    09/13/98  MLP   LN-Y2K-03  Y2K REVIEW - NO DATE ARITHMETIC    *
000440*                               IN THIS PROGRAM.  NO CHANGE.       *
000450*    01/22/99  MLP   LN-Y2K-11  Y2K FOLLOW-UP - CONFIRMED NO        *
000460*                               WINDOWING LOGIC REQUIRED.           *
000470*    07/08/03  KTS   LN-0105    EMPLOYMENT STATUS COMPARE MADE      *
000480*                               CASE-INSENSITIVE PER AUDIT.         *
000490*    11/30/07  KTS   LN-0119    ADDED RUN-LEVEL RECORD COUNTS TO    *
000500*                               THE END-OF-JOB MESSAGE.             *
000510*****************************************************************
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER. IBM-370.
000550 OBJECT-COMPUTER. IBM-370.
000560 SPECIAL-NAMES.
000570     UPSI-0 IS WS-TRACE-SWITCH ON STATUS IS WS-TRACE-ON
000580                               OFF STATUS IS WS-TRACE-OFF
000590     CLASS LN-NUMERIC-CLASS IS '0' THRU '9'.
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT LN-BORROWER-FILE ASSIGN TO BORRFILE
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS WS-BORROWER-STATUS.
000650     SELECT LN-LOANAPP-FILE ASSIGN TO LOANAPPF
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS WS-LOANAPP-STATUS.
000680     SELECT LN-LOAN-SCORE-FILE ASSIGN TO LSCOREF
000690         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS WS-LOANSCORE-STATUS.
000710 DATA DIVISION.
000720 FILE SECTION.
000730 FD  LN-BORROWER-FILE
000740     LABEL RECORDS ARE STANDARD.
000750     COPY LNBORREC.
000760 FD  LN-LOANAPP-FILE
000770     LABEL RECORDS ARE STANDARD.
000780     COPY LNAPPREC.
000790 FD  LN-LOAN-SCORE-FILE
000800     LABEL RECORDS ARE STANDARD.
000810     COPY LNSCOREC.
000820 WORKING-STORAGE SECTION.
000830 01  WS-HEADER-AREA.
000840     03  WS-EYECATCHER           PIC X(16)
000850                                  VALUE 'LNSCDB01------WS'.
000860     03  WS-RUN-DATE             PIC 9(08)  VALUE ZEROS.
000870     03  WS-RUN-TIME             PIC 9(08)  VALUE ZEROS.
000880     03  FILLER                  PIC X(20)  VALUE SPACES.
000890 01  WS-RUN-DATE-ALT-VIEW REDEFINES WS-HEADER-AREA.
000900     03  FILLER                  PIC X(16).
000910     03  WS-RUN-DATE-YYYY        PIC 9(04).
000920     03  WS-RUN-DATE-MM          PIC 9(02).
000930     03  WS-RUN-DATE-DD          PIC 9(02).
000940     03  FILLER                  PIC X(28).
000950 01  WS-FILE-STATUS-AREA.
000960     03  WS-BORROWER-STATUS      PIC X(02)  VALUE '00'.
000970         88  WS-BORROWER-OK           VALUE '00'.
000980         88  WS-BORROWER-EOF          VALUE '10'.
000990     03  WS-LOANAPP-STATUS       PIC X(02)  VALUE '00'.
001000         88  WS-LOANAPP-OK            VALUE '00'.
001010         88  WS-LOANAPP-EOF           VALUE '10'.
001020     03  WS-LOANSCORE-STATUS     PIC X(02)  VALUE '00'.
001030         88  WS-LOANSCORE-OK          VALUE '00'.
001040     03  FILLER                  PIC X(06)  VALUE SPACES.
001050 01  WS-SWITCHES.
001060     03  WS-EOF-SWITCH           PIC X(01)  VALUE 'N'.
001070         88  WS-EOF-REACHED           VALUE 'Y'.
001080     03  WS-DUPLICATE-SWITCH     PIC X(01)  VALUE 'N'.
001090         88  WS-SCORE-IS-DUPLICATE    VALUE 'Y'.
001100     03  WS-TRACE-ON             PIC X(01)  VALUE 'N'.
001110     03  WS-TRACE-OFF            PIC X(01)  VALUE 'Y'.
001120     03  FILLER                  PIC X(08)  VALUE SPACES.
001130 01  WS-COUNTERS.
001140     03  WS-BORROWERS-READ       PIC S9(09) COMP VALUE ZERO.
001150     03  WS-SCORES-WRITTEN       PIC S9(09) COMP VALUE ZERO.
001160     03  WS-SCORES-SKIPPED       PIC S9(09) COMP VALUE ZERO.
001170     03  WS-APPLICATIONS-TABLE-IX PIC S9(04) COMP VALUE ZERO.
001180     03  FILLER                  PIC X(10)  VALUE SPACES.
001190*-----------------------------------------------------------------
001200*    THE LOAN APPLICATION FILE IS HELD ENTIRELY IN MEMORY SO     *
001210*    EACH BORROWER CAN BE JOINED TO ITS APPLICATIONS WITHOUT      *
001220*    REREADING LOANAPPF FOR EVERY BORROWER.  THIS IDIOM MATCHES   *
001230*    THE STAFF PROJECT TABLE-SEARCH TECHNIQUE, RESTATED HERE IN   *
001240*    LN WORKING-STORAGE CONVENTIONS.  THE TABLE ALSO CARRIES A    *
001250*    SCORED-FLAG PER ENTRY SO A PRIOR SCORE IS NEVER RECOMPUTED.  *
001260*-----------------------------------------------------------------
001270 01  WS-APPLICATIONS-TABLE.
001280     03  WS-APPLICATIONS-MAX     PIC S9(04) COMP VALUE +4000.
001290     03  WS-APPLICATIONS-COUNT   PIC S9(04) COMP VALUE ZERO.
001300     03  WS-APPLICATION-ENTRY OCCURS 4000 TIMES
001310                                 INDEXED BY WS-APP-IX.
001320         05  WS-APP-BORROWER-NUM      PIC 9(09).
001330         05  WS-APP-APPLICATION-NUM   PIC 9(09).
001340         05  WS-APP-LOAN-AMOUNT       PIC S9(09)V99.
001350         05  WS-APP-LOAN-TERM-MONTHS  PIC 9(03).
001360         05  WS-APP-INTEREST-RATE     PIC S9(03)V99.
001370         05  WS-APP-MONTHLY-PAYMENT   PIC S9(09)V99.
001380         05  WS-APP-SCORED-FLAG       PIC X(01).
001390             88  WS-APP-ALREADY-SCORED     VALUE 'Y'.
001395         05  FILLER                   PIC X(05).
001400 01  WS-SCORE-WORK-AREA.
001410     03  WS-EMPLOYMENT-SCORE     PIC S9(05)      VALUE ZERO.
001420     03  WS-INCOME-SCORE         PIC S9(05)      VALUE ZERO.
001430     03  WS-LOAN-AMOUNT-SCORE    PIC S9(05)      VALUE ZERO.
001440     03  WS-INTEREST-RATE-SCORE  PIC S9(05)      VALUE ZERO.
001450     03  WS-EMPLOYMENT-YRS-SCORE PIC S9(05)      VALUE ZERO.
001460     03  WS-LOAN-TERM-SCORE      PIC S9(05)      VALUE ZERO.
001470     03  WS-TOTAL-SCORE          PIC S9(06)      VALUE ZERO.
001480     03  WS-LOAN-TO-INCOME-RATIO PIC S9(03)V99   VALUE ZERO.
001490     03  WS-MONTHLY-INCOME       PIC S9(11)V99   VALUE ZERO.
001500     03  WS-DTI-RATIO            PIC S9(01)V9(04) VALUE ZERO.
001510     03  FILLER                  PIC X(10)       VALUE SPACES.
001520 01  WS-SCORE-EDITED-VIEW REDEFINES WS-SCORE-WORK-AREA.
001530     03  FILLER                  PIC X(30).
001540     03  WS-TOTAL-SCORE-ED       PIC Z,ZZ9.
001550     03  FILLER                  PIC X(16).
001560 01  WS-EMPLOYMENT-STATUS-UC     PIC X(20)       VALUE SPACES.
001570 01  WS-EMPLOYMENT-STATUS-REDEF REDEFINES WS-EMPLOYMENT-STATUS-UC.
001580     03  WS-EMP-STAT-FIRST-CHAR  PIC X(01).
001590     03  WS-EMP-STAT-REST        PIC X(19).
001600 01  WS-ERROR-MSG.
001610     03  EM-DATE                 PIC X(08)  VALUE SPACES.
001620     03  FILLER                  PIC X(01)  VALUE SPACES.
001630     03  EM-TIME                 PIC X(06)  VALUE SPACES.
001640     03  FILLER                  PIC X(09)  VALUE ' LNSCDB01'.
001650     03  EM-VARIABLE.
001660         05  FILLER              PIC X(06)  VALUE ' BORR='.
001670         05  EM-BORROWER-NUM     PIC 9(09)  VALUE ZERO.
001680         05  FILLER              PIC X(10)  VALUE ' REASON  ='.
001690         05  EM-REASON           PIC X(30)  VALUE SPACES.
001700     03  FILLER                  PIC X(09)  VALUE SPACES.
001710 01  WS-END-OF-JOB-MSG.
001720     03  FILLER                  PIC X(20)
001730         VALUE 'LNSCDB01 BORR READ ='.
001740     03  EJ-BORROWERS-READ       PIC ZZZ,ZZZ,ZZ9.
001750     03  FILLER                  PIC X(14)  VALUE ' SCORES WRITE='.
001760     03  EJ-SCORES-WRITTEN       PIC ZZZ,ZZZ,ZZ9.
001770     03  FILLER                  PIC X(08)  VALUE SPACES.
001780 PROCEDURE DIVISION.
001790 000-MAINLINE SECTION.
001800 000-MAIN-CONTROL.
001810     PERFORM 000-INITIALIZE THRU 000-INITIALIZE-EXIT.
001820     PERFORM 100-PROCESS-BORROWER THRU 100-PROCESS-BORROWER-EXIT
001830         UNTIL WS-EOF-REACHED.
001840     PERFORM 900-TERMINATE THRU 900-TERMINATE-EXIT.
001850     STOP RUN.
001860 000-MAIN-CONTROL-EXIT.
001870     EXIT.
001880 000-INITIALIZE.
001890     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
001900     OPEN INPUT LN-BORROWER-FILE LN-LOANAPP-FILE.
001910     OPEN OUTPUT LN-LOAN-SCORE-FILE.
001920     IF NOT WS-BORROWER-OK OR NOT WS-LOANAPP-OK
001930         MOVE ' OPEN FAILED ON INPUT FILE' TO EM-REASON
001940         PERFORM 999-WRITE-ERROR-MESSAGE THRU 999-WRITE-ERROR-MESSAGE-EXIT
001950         MOVE 'Y' TO WS-EOF-SWITCH
001960         STOP RUN
001970     END-IF.
001980     PERFORM 010-LOAD-APPLICATIONS-TABLE
001990         THRU 010-LOAD-APPLICATIONS-TABLE-EXIT.
002000     PERFORM 100-READ-BORROWER THRU 100-READ-BORROWER-EXIT.
002010 000-INITIALIZE-EXIT.
002020     EXIT.
002030*-----------------------------------------------------------------
002040*    LOAD LOANAPPF INTO WS-APPLICATIONS-TABLE, KEYED BY BORROWER  *
002050*    NUMBER, SO 100-MATCH-BORROWER-TO-APPL CAN SEARCH IT FOR      *
002060*    EVERY BORROWER WITHOUT A SECOND PASS OF LOANAPPF.            *
002070*-----------------------------------------------------------------
002080 010-LOAD-APPLICATIONS-TABLE.
002090     READ LN-LOANAPP-FILE
002100         AT END
002110             GO TO 010-LOAD-APPLICATIONS-TABLE-EXIT
002120     END-READ.
002130     PERFORM 015-LOAD-ONE-APPLICATION
002140         THRU 015-LOAD-ONE-APPLICATION-EXIT
002150         UNTIL WS-LOANAPP-EOF.
002160     CLOSE LN-LOANAPP-FILE.
002170 010-LOAD-APPLICATIONS-TABLE-EXIT.
002180     EXIT.
002190*-----------------------------------------------------------------
002200*    LOAD ONE LOANAPPF RECORD INTO THE NEXT FREE TABLE SLOT,      *
002210*    THEN READ AHEAD TO THE NEXT RECORD (OR EOF).                 *
002220*-----------------------------------------------------------------
002230 015-LOAD-ONE-APPLICATION.
002240         IF WS-APPLICATIONS-COUNT < WS-APPLICATIONS-MAX
002250             ADD 1 TO WS-APPLICATIONS-COUNT
002260             SET WS-APP-IX TO WS-APPLICATIONS-COUNT
002270             MOVE LA-BORROWER-NUM TO WS-APP-BORROWER-NUM (WS-APP-IX)
002280             MOVE LA-APPLICATION-NUM
002290                 TO WS-APP-APPLICATION-NUM (WS-APP-IX)
002300             MOVE LA-LOAN-AMOUNT TO WS-APP-LOAN-AMOUNT (WS-APP-IX)
002310             MOVE LA-LOAN-TERM-MONTHS
002320                 TO WS-APP-LOAN-TERM-MONTHS (WS-APP-IX)
002330             MOVE LA-INTEREST-RATE TO WS-APP-INTEREST-RATE (WS-APP-IX)
002340             MOVE LA-MONTHLY-PAYMENT
002350                 TO WS-APP-MONTHLY-PAYMENT (WS-APP-IX)
002360             MOVE 'N' TO WS-APP-SCORED-FLAG (WS-APP-IX)
002370         END-IF.
002380     READ LN-LOANAPP-FILE
002390         AT END
002400             NEXT SENTENCE
002410     END-READ.
002420 015-LOAD-ONE-APPLICATION-EXIT.
002430     EXIT.
002440 100-PROCESS-BORROWER.
002450     IF WS-TRACE-ON
002460         DISPLAY 'LNSCDB01 TRACE - BORROWER ' BR-BORROWER-NUM
002470     END-IF.
002480     IF BR-BORROWER-NUM IS NOT CLASS LN-NUMERIC-CLASS
002490         MOVE BR-BORROWER-NUM TO EM-BORROWER-NUM
002500         MOVE ' BORROWER NUM NOT NUMERIC ' TO EM-REASON
002510         PERFORM 999-WRITE-ERROR-MESSAGE THRU 999-WRITE-ERROR-MESSAGE-EXIT
002520         GO TO 100-PROCESS-BORROWER-EXIT
002530     END-IF.
002540     PERFORM 110-MATCH-BORROWER-TO-APPL
002550         THRU 110-MATCH-BORROWER-TO-APPL-EXIT.
002560     IF WS-APPLICATIONS-TABLE-IX > ZERO
002570         PERFORM 120-CHECK-DUPLICATE-SCORE
002580             THRU 120-CHECK-DUPLICATE-SCORE-EXIT
002590         IF NOT WS-SCORE-IS-DUPLICATE
002600             PERFORM 200-SCORE-EMPLOYMENT THRU 200-SCORE-EMPLOYMENT-EXIT
002610             PERFORM 210-SCORE-INCOME THRU 210-SCORE-INCOME-EXIT
002620             PERFORM 220-SCORE-LOAN-AMOUNT THRU 220-SCORE-LOAN-AMOUNT-EXIT
002630             PERFORM 230-SCORE-INTEREST-RATE
002635                 THRU 230-SCORE-INTEREST-RATE-EXIT
002640             PERFORM 240-SCORE-EMPLOYMENT-YEARS
002650                 THRU 240-SCORE-EMPLOYMENT-YEARS-EXIT
002660             PERFORM 250-SCORE-LOAN-TERM THRU 250-SCORE-LOAN-TERM-EXIT
002670             PERFORM 260-DERIVE-TOTAL-AND-GRADE
002680                 THRU 260-DERIVE-TOTAL-AND-GRADE-EXIT
002690             PERFORM 270-COMPUTE-DTI-RATIO THRU 270-COMPUTE-DTI-RATIO-EXIT
002700             PERFORM 280-DERIVE-RISK-ASSESSMENT
002710                 THRU 280-DERIVE-RISK-ASSESSMENT-EXIT
002720             PERFORM 290-WRITE-LOAN-SCORE THRU 290-WRITE-LOAN-SCORE-EXIT
002730         ELSE
002740             ADD 1 TO WS-SCORES-SKIPPED
002750         END-IF
002760     END-IF.
002770     PERFORM 100-READ-BORROWER THRU 100-READ-BORROWER-EXIT.
002780 100-PROCESS-BORROWER-EXIT.
002790     EXIT.
002800 100-READ-BORROWER.
002810     READ LN-BORROWER-FILE
002820         AT END
002830             MOVE 'Y' TO WS-EOF-SWITCH
002840             GO TO 100-READ-BORROWER-EXIT
002850     END-READ.
002860     IF NOT WS-BORROWER-OK
002870         MOVE ' READ FAILED ON BORRFILE  ' TO EM-REASON
002880         PERFORM 999-WRITE-ERROR-MESSAGE THRU 999-WRITE-ERROR-MESSAGE-EXIT
002890         MOVE 'Y' TO WS-EOF-SWITCH
002900         GO TO 100-READ-BORROWER-EXIT
002910     END-IF.
002920     ADD 1 TO WS-BORROWERS-READ.
002930 100-READ-BORROWER-EXIT.
002940     EXIT.
002950 110-MATCH-BORROWER-TO-APPL.
002960     MOVE ZERO TO WS-APPLICATIONS-TABLE-IX.
002970     IF WS-APPLICATIONS-COUNT > ZERO
002980         SET WS-APP-IX TO 1
002990         SEARCH WS-APPLICATION-ENTRY
003000             AT END
003010                 MOVE ZERO TO WS-APPLICATIONS-TABLE-IX
003020             WHEN WS-APP-BORROWER-NUM (WS-APP-IX) = BR-BORROWER-NUM
003030                 SET WS-APPLICATIONS-TABLE-IX TO WS-APP-IX
003040         END-SEARCH
003050     END-IF.
003060 110-MATCH-BORROWER-TO-APPL-EXIT.
003070     EXIT.
003080 120-CHECK-DUPLICATE-SCORE.
003090     MOVE 'N' TO WS-DUPLICATE-SWITCH.
003100     SET WS-APP-IX TO WS-APPLICATIONS-TABLE-IX.
003110     IF WS-APP-ALREADY-SCORED (WS-APP-IX)
003120         MOVE 'Y' TO WS-DUPLICATE-SWITCH
003130     END-IF.
003140 120-CHECK-DUPLICATE-SCORE-EXIT.
003150     EXIT.
003160*-----------------------------------------------------------------
003170*    COMPONENT 1 - EMPLOYMENT STATUS.  COMPARE MADE CASE-          *
003180*    INSENSITIVE PER KTS 07/08/03, TICKET LN-0105.                 *
003190*-----------------------------------------------------------------
003200 200-SCORE-EMPLOYMENT.
003210     SET WS-APP-IX TO WS-APPLICATIONS-TABLE-IX.
003220     MOVE BR-EMPLOYMENT-STATUS TO WS-EMPLOYMENT-STATUS-UC.
003230     INSPECT WS-EMPLOYMENT-STATUS-UC
003240         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
003250                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003260     EVALUATE TRUE
003270         WHEN WS-EMPLOYMENT-STATUS-UC = 'UNEMPLOYED'
003280             COMPUTE WS-EMPLOYMENT-SCORE = 0 - 50
003290         WHEN WS-EMPLOYMENT-STATUS-UC = 'EMPLOYED'
003300             MOVE 100 TO WS-EMPLOYMENT-SCORE
003310         WHEN WS-EMPLOYMENT-STATUS-UC = 'SELF-EMPLOYED' OR
003320              WS-EMPLOYMENT-STATUS-UC = 'SELF_EMPLOYED'
003330             MOVE 75 TO WS-EMPLOYMENT-SCORE
003340         WHEN WS-EMPLOYMENT-STATUS-UC = 'STUDENT'
003350             MOVE 25 TO WS-EMPLOYMENT-SCORE
003360         WHEN WS-EMPLOYMENT-STATUS-UC = 'RETIRED'
003370             MOVE 50 TO WS-EMPLOYMENT-SCORE
003380         WHEN OTHER
003390             MOVE ZERO TO WS-EMPLOYMENT-SCORE
003400     END-EVALUATE.
003410 200-SCORE-EMPLOYMENT-EXIT.
003420     EXIT.
003430*-----------------------------------------------------------------
003440*    COMPONENT 2 - INCOME.  TRUNCATING CONVERSION - DO NOT         *
003450*    ROUND.  PJT 03/02/95, TICKET LN-0081, APPLIES TO THIS AND     *
003460*    THE NEXT TWO COMPONENTS.                                      *
003470*-----------------------------------------------------------------
003480 210-SCORE-INCOME.
003490     IF BR-ANNUAL-INCOME NOT > ZERO
003500         MOVE ZERO TO WS-INCOME-SCORE
003510     ELSE
003520         COMPUTE WS-INCOME-SCORE = BR-ANNUAL-INCOME * 0.001
003530     END-IF.
003540 210-SCORE-INCOME-EXIT.
003550     EXIT.
003560 220-SCORE-LOAN-AMOUNT.
003570     SET WS-APP-IX TO WS-APPLICATIONS-TABLE-IX.
003580     IF WS-APP-LOAN-AMOUNT (WS-APP-IX) NOT > ZERO OR
003590        BR-ANNUAL-INCOME NOT > ZERO
003600         COMPUTE WS-LOAN-AMOUNT-SCORE = 0 - 100
003610     ELSE
003620         COMPUTE WS-LOAN-TO-INCOME-RATIO ROUNDED =
003630             WS-APP-LOAN-AMOUNT (WS-APP-IX) / BR-ANNUAL-INCOME
003640         COMPUTE WS-LOAN-AMOUNT-SCORE =
003650             WS-LOAN-TO-INCOME-RATIO * 100 * -0.5
003660     END-IF.
003670 220-SCORE-LOAN-AMOUNT-EXIT.
003680     EXIT.
003690 230-SCORE-INTEREST-RATE.
003700     SET WS-APP-IX TO WS-APPLICATIONS-TABLE-IX.
003710     COMPUTE WS-INTEREST-RATE-SCORE =
003720         WS-APP-INTEREST-RATE (WS-APP-IX) * -10.
003730 230-SCORE-INTEREST-RATE-EXIT.
003740     EXIT.
003750*-----------------------------------------------------------------
003760*    COMPONENT 5 - EMPLOYMENT TENURE, CAPPED AT 100 POINTS.       *
003770*-----------------------------------------------------------------
003780 240-SCORE-EMPLOYMENT-YEARS.
003790     IF BR-EMPLOYMENT-YEARS < ZERO
003800         MOVE ZERO TO WS-EMPLOYMENT-YRS-SCORE
003810     ELSE
003820         COMPUTE WS-EMPLOYMENT-YRS-SCORE = BR-EMPLOYMENT-YEARS * 5
003830         IF WS-EMPLOYMENT-YRS-SCORE > 100
003840             MOVE 100 TO WS-EMPLOYMENT-YRS-SCORE
003850         END-IF
003860     END-IF.
003870 240-SCORE-EMPLOYMENT-YEARS-EXIT.
003880     EXIT.
003890 250-SCORE-LOAN-TERM.
003900     SET WS-APP-IX TO WS-APPLICATIONS-TABLE-IX.
003910     IF WS-APP-LOAN-TERM-MONTHS (WS-APP-IX) NOT > ZERO
003920         MOVE ZERO TO WS-LOAN-TERM-SCORE
003930     ELSE
003940         COMPUTE WS-LOAN-TERM-SCORE =
003950             WS-APP-LOAN-TERM-MONTHS (WS-APP-IX) * -2
003960     END-IF.
003970 250-SCORE-LOAN-TERM-EXIT.
003980     EXIT.
003990 260-DERIVE-TOTAL-AND-GRADE.
004000     COMPUTE WS-TOTAL-SCORE =
004010         WS-EMPLOYMENT-SCORE + WS-INCOME-SCORE + WS-LOAN-AMOUNT-SCORE
004020         + WS-INTEREST-RATE-SCORE + WS-EMPLOYMENT-YRS-SCORE
004030         + WS-LOAN-TERM-SCORE.
004040     EVALUATE TRUE
004050         WHEN WS-TOTAL-SCORE >= 750
004060             SET LS-GRADE-EXCELLENT TO TRUE
004070         WHEN WS-TOTAL-SCORE >= 650
004080             SET LS-GRADE-GOOD TO TRUE
004090         WHEN WS-TOTAL-SCORE >= 550
004100             SET LS-GRADE-FAIR TO TRUE
004110         WHEN OTHER
004120             SET LS-GRADE-POOR TO TRUE
004130     END-EVALUATE.
004140 260-DERIVE-TOTAL-AND-GRADE-EXIT.
004150     EXIT.
004160 270-COMPUTE-DTI-RATIO.
004170     SET WS-APP-IX TO WS-APPLICATIONS-TABLE-IX.
004180     IF WS-APP-MONTHLY-PAYMENT (WS-APP-IX) NOT > ZERO OR
004190        BR-ANNUAL-INCOME NOT > ZERO
004200         MOVE ZERO TO WS-DTI-RATIO
004210     ELSE
004220         COMPUTE WS-MONTHLY-INCOME ROUNDED = BR-ANNUAL-INCOME / 12
004230         COMPUTE WS-DTI-RATIO ROUNDED =
004240             WS-APP-MONTHLY-PAYMENT (WS-APP-IX) / WS-MONTHLY-INCOME
004250     END-IF.
004260     MOVE WS-DTI-RATIO TO LS-DEBT-TO-INCOME-RATIO.
004270 270-COMPUTE-DTI-RATIO-EXIT.
004280     EXIT.
004290 280-DERIVE-RISK-ASSESSMENT.
004300     EVALUATE TRUE
004310         WHEN WS-TOTAL-SCORE < 450
004320             SET LS-RISK-HIGH TO TRUE
004330         WHEN WS-DTI-RATIO > 0.5
004340             SET LS-RISK-HIGH TO TRUE
004350         WHEN WS-EMPLOYMENT-STATUS-UC = 'UNEMPLOYED'
004360             SET LS-RISK-HIGH TO TRUE
004370         WHEN WS-TOTAL-SCORE >= 650 AND WS-DTI-RATIO < 0.3 AND
004380              WS-EMPLOYMENT-STATUS-UC = 'EMPLOYED'
004390             SET LS-RISK-LOW TO TRUE
004400         WHEN OTHER
004410             SET LS-RISK-MEDIUM TO TRUE
004420     END-EVALUATE.
004430 280-DERIVE-RISK-ASSESSMENT-EXIT.
004440     EXIT.
004450 290-WRITE-LOAN-SCORE.
004460     SET WS-APP-IX TO WS-APPLICATIONS-TABLE-IX.
004470     MOVE WS-APP-APPLICATION-NUM (WS-APP-IX) TO LS-APPLICATION-NUM.
004480     MOVE BR-BORROWER-NUM TO LS-BORROWER-NUM.
004490     MOVE WS-EMPLOYMENT-SCORE TO LS-EMPLOYMENT-SCORE.
004500     MOVE WS-INCOME-SCORE TO LS-INCOME-SCORE.
004510     MOVE WS-LOAN-AMOUNT-SCORE TO LS-LOAN-AMOUNT-SCORE.
004520     MOVE WS-INTEREST-RATE-SCORE TO LS-INTEREST-RATE-SCORE.
004530     MOVE WS-EMPLOYMENT-YRS-SCORE TO LS-EMPLOYMENT-YRS-SCORE.
004540     MOVE WS-LOAN-TERM-SCORE TO LS-LOAN-TERM-SCORE.
004550     MOVE WS-TOTAL-SCORE TO LS-TOTAL-SCORE.
004560     WRITE LN-LOAN-SCORE-RECORD.
004570     IF NOT WS-LOANSCORE-OK
004580         MOVE BR-BORROWER-NUM TO EM-BORROWER-NUM
004590         MOVE ' WRITE FAILED ON LSCOREF  ' TO EM-REASON
004600         PERFORM 999-WRITE-ERROR-MESSAGE THRU 999-WRITE-ERROR-MESSAGE-EXIT
004610     ELSE
004620         MOVE 'Y' TO WS-APP-SCORED-FLAG (WS-APP-IX)
004630         ADD 1 TO WS-SCORES-WRITTEN
004640     END-IF.
004650 290-WRITE-LOAN-SCORE-EXIT.
004660     EXIT.
004670 900-TERMINATE.
004680     MOVE WS-BORROWERS-READ TO EJ-BORROWERS-READ.
004690     MOVE WS-SCORES-WRITTEN TO EJ-SCORES-WRITTEN.
004700     DISPLAY WS-END-OF-JOB-MSG.
004710     CLOSE LN-BORROWER-FILE LN-LOAN-SCORE-FILE.
004720 900-TERMINATE-EXIT.
004730     EXIT.
004740 999-WRITE-ERROR-MESSAGE.
004750     ACCEPT WS-RUN-TIME FROM TIME.
004760     MOVE WS-RUN-DATE TO EM-DATE.
004770     MOVE WS-RUN-TIME TO EM-TIME.
004780     DISPLAY WS-ERROR-MSG.
004790 999-WRITE-ERROR-MESSAGE-EXIT.
004800     EXIT.
