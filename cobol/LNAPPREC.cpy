000100*****************************************************************
000200*                                                               *
000300*    LNAPPREC  --  LOAN APPLICATION MASTER RECORD LAYOUT        *
000400*                                                               *
000500*    LN-LOAN-APPLICATION-RECORD IS THE MASTER RECORD ON         *
000600*    LOANAPPF.  WRITTEN BY THE STATUS LIFECYCLE RUN (LNSTDB01)  *
000700*    ON APPLICATION CREATION, RATE-AND-TERM FIELDS ARE FILLED   *
000800*    IN BY THE PAYMENT CALCULATOR RUN (LNCLDB01), AND THE       *
000900*    SCORING ENGINE RUN (LNSCDB01) READS IT TO PAIR EACH        *
001000*    APPLICATION WITH ITS BORROWER.                             *
001100*                                                               *
001200*    88-DATE   88-INIT  TICKET     DESCRIPTION                  *
001300*    --------  -------  ---------  -----------------------------*
001400*    11/04/88  RAH      LN-0007    ORIGINAL APPLICATION LAYOUT   *
001500*    06/30/93  DWK      LN-0088    ADDED APPLICATION-NUMBER      *
001600*                                  FIELD FOR THE GENERATED       *
001700*                                  "LOAN-NNNNNNNNN" NUMBER.      *
001800*    09/13/98  MLP      LN-Y2K-03  Y2K REVIEW - UPDATED-AT IS    *
001900*                                  STORED AS TEXT, 4-DIGIT YEAR. *
002000*                                  NO CHANGE REQUIRED.           *
002100*                                                               *
002200*****************************************************************
002300 01  LN-LOAN-APPLICATION-RECORD.
002400     03  LA-APPLICATION-NUM      PIC 9(09).
002500     03  LA-BORROWER-NUM         PIC 9(09).
002600     03  LA-LOAN-AMOUNT          PIC S9(09)V99.
002700     03  LA-LOAN-TERM-MONTHS     PIC 9(03).
002800     03  LA-INTEREST-RATE        PIC S9(03)V99.
002900     03  LA-MONTHLY-PAYMENT      PIC S9(09)V99.
003000     03  LA-TOTAL-PAYMENT        PIC S9(11)V99.
003100     03  LA-STATUS               PIC X(20).
003200*        LOAN-APPLICATION-STATUS LIFECYCLE VALUES - SEE THE
003300*        STATUS LIFECYCLE BATCH RUN, LNSTDB01, FOR THE
003400*        OVERWRITE/AUDIT LOGIC THAT DRIVES THESE.
003500         88  LA-STAT-PENDING          VALUE 'PENDING'.
003600         88  LA-STAT-UNDER-REVIEW     VALUE 'UNDER_REVIEW'.
003700         88  LA-STAT-DOCS-REQUIRED    VALUE 'DOCUMENTS_REQUIRED'.
003800         88  LA-STAT-APPROVED         VALUE 'APPROVED'.
003900         88  LA-STAT-REJECTED         VALUE 'REJECTED'.
004000         88  LA-STAT-CANCELLED        VALUE 'CANCELLED'.
004100         88  LA-STAT-FUNDED           VALUE 'FUNDED'.
004200     03  LA-APPLICATION-NUMBER   PIC X(30).
004300     03  FILLER                  PIC X(20).
